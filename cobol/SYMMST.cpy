000100******************************************************************
000110*                                                                *
000120*    COPYBOOK  SYMMST                                           *
000130*    SYMBOL-MASTER RECORD LAYOUT                                  *
000140*                                                                *
000150*    STATIC REFERENCE TABLE OF TRADEABLE TICKERS.  ONE ROW PER    *
000160*    SYMBOL, TAGGED WITH THE SECTOR CATEGORY USED BY THE          *
000170*    CATEGORY ANALYSIS REPORT (ANALRPT).  BUILT ONCE BY SYMBLD    *
000180*    AND THEN TREATED AS READ-ONLY REFERENCE DATA BY EVERY OTHER  *
000190*    JOB IN THE SUITE.  SORTED ALPHABETICALLY BY SYM-TICKER.      *
000200*                                                                *
000210******************************************************************
000220* CHANGE LOG                                                     *
000230* 1985-05-14 RLW  ORIGINAL MASTER LAYOUT (TICKER ONLY)            *
000240* 1990-09-06 DJT  ADDED SYM-CATEGORY (REQ. MKT-0410) SO THE       *
000250*                 ANALYSIS REPORT COULD BE RUN BY SECTOR          *
000260* 1998-12-01 SKN  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD,      *
000270*                 NO CHANGE REQUIRED                              *
000280******************************************************************
000290*
000300 01  SYM-MASTER-RECORD.
000310     05  SYM-TICKER               PIC X(08).
000320     05  SYM-CATEGORY             PIC X(16).
000330     05  SYM-CATEGORY-R REDEFINES SYM-CATEGORY.
000340         10  SYM-CATEGORY-SHORT   PIC X(08).
000350         10  FILLER               PIC X(08).
000360     05  FILLER                   PIC X(02).
