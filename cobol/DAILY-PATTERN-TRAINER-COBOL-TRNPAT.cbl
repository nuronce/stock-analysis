000100******************************************************************
000110* Author: D J TRENT
000120* Installation: MARKETWATCH DATA SERVICES
000130* Date-Written: 1986-02-11
000140* Purpose: TRAIN THE DAILY SWING-TRADING PATTERN FOR EACH
000150*        : SYMBOL IN THE MASTER FILE FROM ITS DAILY PRICE BARS
000160* Tectonics: COBC
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190*-----------------------*
000200 PROGRAM-ID.    TRNPAT.
000210 AUTHOR.        D J TRENT.
000220 INSTALLATION.  MARKETWATCH DATA SERVICES.
000230 DATE-WRITTEN.  1986-02-11.
000240 DATE-COMPILED.
000250 SECURITY.      UNCLASSIFIED.
000260******************************************************************
000270*                      PROGRAM NARRATIVE                         *
000280*                                                                *
000290*  FOR EACH SYMBOL CARRIED IN THE SYMBOL MASTER (SYMMAST), READS  *
000300*  ITS DAILY PRICE BARS (DAILYBARS, SORTED BY SYMBOL THEN DATE)   *
000310*  AND, IF AT LEAST 100 BARS WERE SEEN, TRAINS A DAILY SWING      *
000320*  PATTERN - 20-DAY TREND, ANNUALIZED VOLATILITY, 50/200-DAY      *
000330*  UPTREND FLAG, 60-DAY AVERAGE RANGE AND 60-DAY WIN RATE.  THE   *
000340*  RESULT IS WRITTEN TO THE TRAINED FILE, WHICH BKTEST REPLAYS    *
000350*  AGAINST ONE-MINUTE BARS ON A LATER RUN.  SYMBOLS WITH FEWER    *
000360*  THAN 100 BARS, OR NOT CARRIED ON SYMMAST, ARE SKIPPED.         *
000370*                                                                *
000380*        INPUT:         SYMMAST  -  SYMBOL MASTER FILE            *
000390*        INPUT:         DAILYBARS - DAILY PRICE BAR FILE          *
000400*        OUTPUT:        TRAINED  -  TRAINED PATTERN FILE          *
000410*                                                                *
000420******************************************************************
000430*                       CHANGE LOG                               *
000440* 1986-02-11 RLW  ORIGINAL - TREND AND WIN-RATE ONLY              *
000450* 1987-07-19 RLW  ADDED PAT-AVG-DAILY-RANGE (REQ. MKT-0255)       *
000460* 1989-11-30 DJT  ADDED THE ANNUALIZED VOLATILITY COMPUTATION     *
000470*                 AND THE SQUARE-ROOT PARAGRAPH IT NEEDS          *
000480* 1992-04-08 DJT  ADDED PAT-UPTREND-FLAG (50-DAY VS 200-DAY SMA)  *
000490*                 (REQ. MKT-0301) - FLAG IS 'N' UNDER 200 BARS    *
000500* 1995-10-17 DJT  RAISED THE ELIGIBILITY FLOOR FROM 60 TO 100     *
000510*                 DAILY BARS AFTER THE MKT-0388 BACKTEST REVIEW   *
000520*                 FOUND SHORT HISTORIES TRAINED UNSTABLE PATTERNS *
000530* 1998-01-06 DJT  SYMBOL MASTER IS NOW CHECKED BEFORE A BAR IS     *
000540*                 ACCUMULATED - A STALE DAILYBARS EXTRACT HAD      *
000550*                 CARRIED A DELISTED TICKER (REQ. MKT-0461)       *
000560* 1999-03-02 SKN  Y2K SWEEP - PRC-DATE CARRIES A 4-DIGIT YEAR     *
000570*                 ALREADY, NO CHANGE REQUIRED                     *
000580* 2001-11-14 MHL  RAISED THE DAILY-BAR TABLE FROM 260 TO 500       *
000590*                 ENTRIES - TWO YEARS OF HISTORY NO LONGER FIT     *
000600*                 (REQ. MKT-0812)                                 *
000610******************************************************************
000620*-----------------------*
000630 ENVIRONMENT DIVISION.
000640*-----------------------*
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*
000720     SELECT SYMMAST-FILE ASSIGN TO SYMMAST
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-SYMMAST-STATUS.
000750*
000760     SELECT DAILYBARS-FILE ASSIGN TO DAILYBARS
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-DAILYBARS-STATUS.
000790*
000800     SELECT TRAINED-FILE ASSIGN TO TRAINED
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-TRAINED-STATUS.
000830*
000840*-----------------------*
000850 DATA DIVISION.
000860*-----------------------*
000870 FILE SECTION.
000880*
000890 FD  SYMMAST-FILE
000900     RECORDING MODE IS F.
000910     COPY SYMMST.
000920*
000930 FD  DAILYBARS-FILE
000940     RECORDING MODE IS F.
000950     COPY PRCBAR.
000960*
000970 FD  TRAINED-FILE
000980     RECORDING MODE IS F.
000990     COPY DAYPAT.
001000*
001010 WORKING-STORAGE SECTION.
001020*
001030 01  WS-FILE-STATUSES.
001040     05  WS-SYMMAST-STATUS         PIC X(02) VALUE SPACES.
001050     05  WS-DAILYBARS-STATUS       PIC X(02) VALUE SPACES.
001060     05  WS-DAILYBARS-STATUS-R REDEFINES WS-DAILYBARS-STATUS.
001070         10  WS-DAILYBARS-STATUS-1 PIC X(01).
001080         10  WS-DAILYBARS-STATUS-2 PIC X(01).
001090     05  WS-TRAINED-STATUS         PIC X(02) VALUE SPACES.
001100     05  FILLER                    PIC X(02) VALUE SPACES.
001110*
001120 01  WS-SWITCHES.
001130     05  WS-DAILYBARS-EOF-SW       PIC X(01) VALUE 'N'.
001140         88  WS-DAILYBARS-EOF            VALUE 'Y'.
001150     05  WS-BREAK-SW               PIC X(01) VALUE 'N'.
001160         88  WS-SYMBOL-BREAK              VALUE 'Y'.
001170     05  WS-ON-MASTER-SW           PIC X(01) VALUE 'N'.
001180         88  WS-ON-MASTER                 VALUE 'Y'.
001190     05  WS-HAVE-200-BARS-SW       PIC X(01) VALUE 'N'.
001200         88  WS-HAVE-200-BARS             VALUE 'Y'.
001210     05  FILLER                    PIC X(01) VALUE SPACES.
001220*
001230 01  WS-COUNTERS                   COMP.
001240     05  WS-MASTER-SUB             PIC S9(04).
001250     05  WS-MASTER-COUNT           PIC S9(04).
001260     05  WS-BAR-SUB                PIC S9(04).
001270     05  WS-BAR-COUNT              PIC S9(04).
001280     05  WS-WORK-SUB               PIC S9(04).
001290     05  WS-TREND-SUB              PIC S9(04).
001300     05  WS-TRAINED-COUNT          PIC S9(04).
001310     05  WS-SKIPPED-COUNT          PIC S9(04).
001320     05  WS-SQRT-ITER              PIC 9(02).
001330     05  FILLER                    PIC X(01) DISPLAY VALUE SPACES.
001340*
001350 01  WS-MASTER-TABLE.
001360     05  WS-MASTER-ENTRY OCCURS 100 TIMES  PIC X(08).
001370     05  FILLER                    PIC X(01) VALUE SPACES.
001380*
001390******************************************************************
001400*    PER-SYMBOL DAILY-BAR WORK TABLE.  ACCUMULATED WHILE THE      *
001410*    CONTROL BREAK ON PRC-SYMBOL SEES THE SAME TICKER; RESET AT   *
001420*    EACH BREAK.  500 ENTRIES COVERS THE LONGEST HISTORY CARRIED  *
001430*    ON DAILYBARS (SEE THE 2001-11-14 CHANGE LOG ENTRY).          *
001440******************************************************************
001450 01  WS-BAR-TABLE.
001460     05  WS-BAR-ENTRY OCCURS 500 TIMES.
001470         10  WS-BAR-OPEN           PIC S9(07)V99.
001480         10  WS-BAR-HIGH           PIC S9(07)V99.
001490         10  WS-BAR-LOW            PIC S9(07)V99.
001500         10  WS-BAR-CLOSE          PIC S9(07)V99.
001510         10  WS-BAR-CLOSE-R REDEFINES WS-BAR-CLOSE.
001520             15  WS-BAR-CLOSE-WHOLE     PIC S9(07).
001530             15  WS-BAR-CLOSE-CENTS     PIC 9(02).
001540     05  FILLER                    PIC X(01) VALUE SPACES.
001550*
001560 01  WS-CURRENT-SYMBOL             PIC X(08) VALUE SPACES.
001570 01  WS-CURRENT-SYMBOL-R REDEFINES WS-CURRENT-SYMBOL.
001580*    ALTERNATE VIEW USED WHEN A TICKER CARRIES A SHARE-CLASS
001590*    SUFFIX (E.G. BRK.B) ON THE DISPLAYED SYMBOL.
001600     05  WS-CURRENT-SYMBOL-ROOT    PIC X(04).
001610     05  WS-CURRENT-SYMBOL-SUFFIX  PIC X(04).
001620 01  WS-PRIOR-SYMBOL               PIC X(08) VALUE SPACES.
001630*
001640******************************************************************
001650*    COMPUTATION WORK AREAS FOR R2-R6.  CARRIED AT FOUR DECIMAL   *
001660*    PLACES SO INTERMEDIATE RESULTS DO NOT LOSE PRECISION BEFORE  *
001670*    THE FINAL ROUNDING ON MOVE TO THE OUTPUT RECORD.             *
001680******************************************************************
001690 01  WS-COMPUTE-AREA.
001700     05  WS-DAILY-RETURN           PIC S9(03)V9(04).
001710     05  WS-RETURN-SUM             PIC S9(07)V9(04).
001720     05  WS-RETURN-MEAN            PIC S9(03)V9(04).
001730     05  WS-RETURN-SQ-DEV-SUM      PIC S9(09)V9(04).
001740     05  WS-RETURN-VARIANCE        PIC S9(07)V9(04).
001750     05  WS-RETURN-STD-DEV         PIC S9(05)V9(04).
001760     05  WS-SUM-CLOSE-50           PIC S9(09)V99.
001770     05  WS-MEAN-CLOSE-50          PIC S9(07)V99.
001780     05  WS-SUM-CLOSE-200          PIC S9(09)V99.
001790     05  WS-MEAN-CLOSE-200         PIC S9(07)V99.
001800     05  WS-RANGE-PCT              PIC S9(05)V9(04).
001810     05  WS-RANGE-SUM              PIC S9(09)V9(04).
001820     05  WS-WIN-COUNT-60           PIC S9(03).
001830     05  FILLER                    PIC X(01) VALUE SPACES.
001840*
001850 01  WS-SQRT-AREA.
001860     05  WS-SQRT-INPUT             PIC S9(09)V9(04).
001870     05  WS-SQRT-GUESS             PIC S9(05)V9(04).
001880     05  WS-SQRT-LAST-GUESS        PIC S9(05)V9(04).
001890     05  WS-SQRT-RESULT            PIC S9(05)V9(04).
001900     05  FILLER                    PIC X(01) VALUE SPACES.
001910*
001920 01  WS-CONSTANT-AREA.
001930     05  WS-SQRT-252               PIC S9(03)V9(04) VALUE 15.8745.
001940     05  WS-ELIGIBLE-BAR-MINIMUM   PIC 9(03)        VALUE 100.
001950     05  FILLER                    PIC X(01) VALUE SPACES.
001960*
001970*-----------------------*
001980 PROCEDURE DIVISION.
001990*-----------------------*
002000 A0001-MAIN-PROCESS.
002010*
002020     DISPLAY '--------------------------------------------------'.
002030     DISPLAY 'TRNPAT - DAILY PATTERN TRAINER'.
002040     DISPLAY '--------------------------------------------------'.
002050*
002060     PERFORM B0001-INITIALIZE THRU B0001-EXIT.
002070     PERFORM C0001-LOAD-SYMBOL-MASTER THRU C0001-EXIT.
002080     PERFORM D0001-PROCESS-DAILY-BARS THRU D0001-EXIT.
002090     PERFORM Y0001-TERMINATE THRU Y0001-EXIT.
002100*
002110     STOP RUN.
002120*
002130 B0001-INITIALIZE.
002140     MOVE 0 TO WS-MASTER-COUNT WS-TRAINED-COUNT WS-SKIPPED-COUNT.
002150     MOVE SPACES TO WS-PRIOR-SYMBOL.
002160 B0001-EXIT.
002170     EXIT.
002180*
002190 C0001-LOAD-SYMBOL-MASTER.
002200*
002210     OPEN INPUT SYMMAST-FILE.
002220     IF WS-SYMMAST-STATUS NOT = '00'
002230         DISPLAY 'TRNPAT - ERROR OPENING SYMMAST: '
002240                  WS-SYMMAST-STATUS
002250         STOP RUN
002260     END-IF.
002270*
002280 C0100-READ-SYMMAST.
002290     READ SYMMAST-FILE
002300         AT END
002310             GO TO C0001-EXIT
002320     END-READ.
002330     ADD 1 TO WS-MASTER-COUNT.
002340     MOVE SYM-TICKER TO WS-MASTER-ENTRY(WS-MASTER-COUNT).
002350     GO TO C0100-READ-SYMMAST.
002360*
002370 C0001-EXIT.
002380     CLOSE SYMMAST-FILE.
002390*
002400 D0001-PROCESS-DAILY-BARS.
002410*
002420     OPEN INPUT DAILYBARS-FILE.
002430     IF WS-DAILYBARS-STATUS NOT = '00'
002440         DISPLAY 'TRNPAT - ERROR OPENING DAILYBARS: '
002450                  WS-DAILYBARS-STATUS
002460         STOP RUN
002470     END-IF.
002480*
002490     OPEN OUTPUT TRAINED-FILE.
002500     IF WS-TRAINED-STATUS NOT = '00'
002510         DISPLAY 'TRNPAT - ERROR OPENING TRAINED: '
002520                  WS-TRAINED-STATUS
002530         STOP RUN
002540     END-IF.
002550*
002560     MOVE 0 TO WS-BAR-COUNT.
002570     PERFORM D0100-READ-DAILYBARS THRU D0100-EXIT.
002580*
002590 D0200-READ-LOOP.
002600     IF WS-DAILYBARS-EOF
002610         GO TO D0300-FINAL-BREAK
002620     END-IF.
002630*
002640     IF PRC-SYMBOL NOT = WS-PRIOR-SYMBOL
002650         AND WS-PRIOR-SYMBOL NOT = SPACES
002660         PERFORM E0001-PROCESS-SYMBOL-BREAK THRU E0001-EXIT
002670     END-IF.
002680*
002690     MOVE PRC-SYMBOL TO WS-CURRENT-SYMBOL.
002700     PERFORM D0400-ACCUMULATE-BAR THRU D0400-EXIT.
002710     MOVE WS-CURRENT-SYMBOL TO WS-PRIOR-SYMBOL.
002720*
002730     PERFORM D0100-READ-DAILYBARS THRU D0100-EXIT.
002740     GO TO D0200-READ-LOOP.
002750*
002760 D0300-FINAL-BREAK.
002770     IF WS-PRIOR-SYMBOL NOT = SPACES
002780         PERFORM E0001-PROCESS-SYMBOL-BREAK THRU E0001-EXIT
002790     END-IF.
002800*
002810     IF WS-TRAINED-COUNT = 0
002820         DISPLAY 'TRNPAT - NO VALID SYMBOLS'
002830     ELSE
002840         DISPLAY 'TRNPAT - SYMBOLS TRAINED : ' WS-TRAINED-COUNT
002850         DISPLAY 'TRNPAT - SYMBOLS SKIPPED : ' WS-SKIPPED-COUNT
002860     END-IF.
002870*
002880     GO TO D0001-EXIT.
002890*
002900 D0100-READ-DAILYBARS.
002910     READ DAILYBARS-FILE
002920         AT END
002930             SET WS-DAILYBARS-EOF TO TRUE
002940     END-READ.
002950 D0100-EXIT.
002960     EXIT.
002970*
002980 D0400-ACCUMULATE-BAR.
002990*
003000*    A BAR ON A DELISTED OR MIS-KEYED TICKER IS IGNORED - SYMMAST
003010*    IS THE AUTHORITY ON WHAT IS CURRENTLY TRADED (MKT-0461).
003020*
003030     PERFORM D0410-CHECK-ON-MASTER THRU D0410-EXIT.
003040     IF NOT WS-ON-MASTER
003050         GO TO D0400-EXIT
003060     END-IF.
003070*
003080     IF WS-BAR-COUNT < 500
003090         ADD 1 TO WS-BAR-COUNT
003100         MOVE PRC-OPEN  TO WS-BAR-OPEN(WS-BAR-COUNT)
003110         MOVE PRC-HIGH  TO WS-BAR-HIGH(WS-BAR-COUNT)
003120         MOVE PRC-LOW   TO WS-BAR-LOW(WS-BAR-COUNT)
003130         MOVE PRC-CLOSE TO WS-BAR-CLOSE(WS-BAR-COUNT)
003140     END-IF.
003150*
003160 D0400-EXIT.
003170     EXIT.
003180*
003190 D0410-CHECK-ON-MASTER.
003200     SET WS-ON-MASTER TO FALSE.
003210     PERFORM D0411-CHECK-ONE-MASTER-ENTRY
003220         VARYING WS-MASTER-SUB FROM 1 BY 1
003230         UNTIL WS-MASTER-SUB > WS-MASTER-COUNT OR WS-ON-MASTER.
003240 D0410-EXIT.
003250     EXIT.
003260*
003270 D0411-CHECK-ONE-MASTER-ENTRY.
003280     IF PRC-SYMBOL = WS-MASTER-ENTRY(WS-MASTER-SUB)
003290         SET WS-ON-MASTER TO TRUE
003300     END-IF.
003310*
003320 D0001-EXIT.
003330     CLOSE DAILYBARS-FILE.
003340     CLOSE TRAINED-FILE.
003350*
003360 E0001-PROCESS-SYMBOL-BREAK.
003370*
003380*    R1 - ELIGIBILITY.  FEWER THAN 100 DAILY BARS AND THE SYMBOL
003390*    IS SKIPPED OUTRIGHT - NO PATTERN RECORD IS WRITTEN.
003400*
003410     IF WS-BAR-COUNT < WS-ELIGIBLE-BAR-MINIMUM
003420         ADD 1 TO WS-SKIPPED-COUNT
003430         GO TO E0001-RESET
003440     END-IF.
003450*
003460     MOVE WS-PRIOR-SYMBOL TO PAT-SYMBOL.
003470     PERFORM F0001-COMPUTE-TREND-20D THRU F0001-EXIT.
003480     PERFORM F0002-COMPUTE-ANNUAL-VOLATILITY THRU F0002-EXIT.
003490     PERFORM F0003-COMPUTE-UPTREND-FLAG THRU F0003-EXIT.
003500     PERFORM F0004-COMPUTE-AVG-RANGE THRU F0004-EXIT.
003510     PERFORM F0005-COMPUTE-WIN-RATE THRU F0005-EXIT.
003520     MOVE WS-BAR-CLOSE(WS-BAR-COUNT) TO PAT-CURRENT-PRICE.
003530*
003540     WRITE PAT-PATTERN-RECORD.
003550     ADD 1 TO WS-TRAINED-COUNT.
003560*
003570 E0001-RESET.
003580     MOVE 0 TO WS-BAR-COUNT.
003590*
003600 E0001-EXIT.
003610     EXIT.
003620*
003630 F0001-COMPUTE-TREND-20D.
003640*
003650*    R2 - CLOSE OF THE LAST BAR AGAINST THE CLOSE 20 BARS BACK
003660*    FROM (AND INCLUDING) THE LAST BAR.
003670*
003680     COMPUTE PAT-TREND-20D ROUNDED =
003690         (WS-BAR-CLOSE(WS-BAR-COUNT) /
003700          WS-BAR-CLOSE(WS-BAR-COUNT - 19) - 1) * 100.
003710*
003720 F0001-EXIT.
003730     EXIT.
003740*
003750 F0002-COMPUTE-ANNUAL-VOLATILITY.
003760*
003770*    R3 - SAMPLE STANDARD DEVIATION (DIVISOR N-1) OF THE LAST 20
003780*    DAILY RETURNS, TIMES THE SQUARE ROOT OF 252 TRADING DAYS.
003790*
003800     MOVE 0 TO WS-RETURN-SUM.
003810     PERFORM F0010-SUM-ONE-RETURN
003820         VARYING WS-WORK-SUB
003830         FROM (WS-BAR-COUNT - 19) BY 1
003840         UNTIL WS-WORK-SUB > WS-BAR-COUNT.
003850*
003860     COMPUTE WS-RETURN-MEAN = WS-RETURN-SUM / 20.
003870*
003880     MOVE 0 TO WS-RETURN-SQ-DEV-SUM.
003890     PERFORM F0020-SUM-ONE-SQ-DEV
003900         VARYING WS-WORK-SUB
003910         FROM (WS-BAR-COUNT - 19) BY 1
003920         UNTIL WS-WORK-SUB > WS-BAR-COUNT.
003930*
003940     COMPUTE WS-RETURN-VARIANCE = WS-RETURN-SQ-DEV-SUM / 19.
003950     MOVE WS-RETURN-VARIANCE TO WS-SQRT-INPUT.
003960     PERFORM X9000-SQUARE-ROOT THRU X9000-EXIT.
003970     MOVE WS-SQRT-RESULT TO WS-RETURN-STD-DEV.
003980*
003990     COMPUTE PAT-ANNUAL-VOL ROUNDED =
004000         WS-RETURN-STD-DEV * WS-SQRT-252.
004010*
004020 F0002-EXIT.
004030     EXIT.
004040*
004050 F0010-SUM-ONE-RETURN.
004060     COMPUTE WS-DAILY-RETURN =
004070         WS-BAR-CLOSE(WS-WORK-SUB) /
004080         WS-BAR-CLOSE(WS-WORK-SUB - 1) - 1.
004090     ADD WS-DAILY-RETURN TO WS-RETURN-SUM.
004100*
004110 F0020-SUM-ONE-SQ-DEV.
004120     COMPUTE WS-DAILY-RETURN =
004130         WS-BAR-CLOSE(WS-WORK-SUB) /
004140         WS-BAR-CLOSE(WS-WORK-SUB - 1) - 1.
004150     COMPUTE WS-RETURN-SQ-DEV-SUM =
004160         WS-RETURN-SQ-DEV-SUM +
004170         (WS-DAILY-RETURN - WS-RETURN-MEAN) *
004180         (WS-DAILY-RETURN - WS-RETURN-MEAN).
004190*
004200 F0003-COMPUTE-UPTREND-FLAG.
004210*
004220*    R4 - NEEDS 200 BARS FOR A MEANINGFUL LONG AVERAGE; WITH
004230*    FEWER THAN 200 THE FLAG DEFAULTS TO 'N' (MKT-0301).
004240*
004250     SET WS-HAVE-200-BARS TO FALSE.
004260     IF WS-BAR-COUNT >= 200
004270         SET WS-HAVE-200-BARS TO TRUE
004280     END-IF.
004290*
004300     IF NOT WS-HAVE-200-BARS
004310         MOVE 'N' TO PAT-UPTREND-FLAG
004320         GO TO F0003-EXIT
004330     END-IF.
004340*
004350     MOVE 0 TO WS-SUM-CLOSE-50.
004360     PERFORM F0030-SUM-CLOSE-50
004370         VARYING WS-WORK-SUB
004380         FROM (WS-BAR-COUNT - 49) BY 1
004390         UNTIL WS-WORK-SUB > WS-BAR-COUNT.
004400     COMPUTE WS-MEAN-CLOSE-50 ROUNDED = WS-SUM-CLOSE-50 / 50.
004410*
004420     MOVE 0 TO WS-SUM-CLOSE-200.
004430     PERFORM F0040-SUM-CLOSE-200
004440         VARYING WS-WORK-SUB
004450         FROM (WS-BAR-COUNT - 199) BY 1
004460         UNTIL WS-WORK-SUB > WS-BAR-COUNT.
004470     COMPUTE WS-MEAN-CLOSE-200 ROUNDED = WS-SUM-CLOSE-200 / 200.
004480*
004490     IF WS-MEAN-CLOSE-50 > WS-MEAN-CLOSE-200
004500         MOVE 'Y' TO PAT-UPTREND-FLAG
004510     ELSE
004520         MOVE 'N' TO PAT-UPTREND-FLAG
004530     END-IF.
004540*
004550 F0003-EXIT.
004560     EXIT.
004570*
004580 F0030-SUM-CLOSE-50.
004590     ADD WS-BAR-CLOSE(WS-WORK-SUB) TO WS-SUM-CLOSE-50.
004600*
004610 F0040-SUM-CLOSE-200.
004620     ADD WS-BAR-CLOSE(WS-WORK-SUB) TO WS-SUM-CLOSE-200.
004630*
004640 F0004-COMPUTE-AVG-RANGE.
004650*
004660*    R5 - MEAN OF (HIGH-LOW)/LOW OVER THE LAST 60 BARS.
004670*
004680     MOVE 0 TO WS-RANGE-SUM.
004690     PERFORM F0050-SUM-ONE-RANGE
004700         VARYING WS-WORK-SUB
004710         FROM (WS-BAR-COUNT - 59) BY 1
004720         UNTIL WS-WORK-SUB > WS-BAR-COUNT.
004730     COMPUTE PAT-AVG-DAILY-RANGE ROUNDED = WS-RANGE-SUM / 60.
004740*
004750 F0004-EXIT.
004760     EXIT.
004770*
004780 F0050-SUM-ONE-RANGE.
004790     COMPUTE WS-RANGE-PCT =
004800         (WS-BAR-HIGH(WS-WORK-SUB) - WS-BAR-LOW(WS-WORK-SUB)) /
004810          WS-BAR-LOW(WS-WORK-SUB) * 100.
004820     ADD WS-RANGE-PCT TO WS-RANGE-SUM.
004830*
004840 F0005-COMPUTE-WIN-RATE.
004850*
004860*    R6 - PERCENT OF THE LAST 60 BARS WHERE CLOSE EXCEEDS OPEN.
004870*
004880     MOVE 0 TO WS-WIN-COUNT-60.
004890     PERFORM F0060-CHECK-ONE-WIN
004900         VARYING WS-WORK-SUB
004910         FROM (WS-BAR-COUNT - 59) BY 1
004920         UNTIL WS-WORK-SUB > WS-BAR-COUNT.
004930     COMPUTE PAT-WIN-RATE ROUNDED = WS-WIN-COUNT-60 / 60 * 100.
004940*
004950 F0005-EXIT.
004960     EXIT.
004970*
004980 F0060-CHECK-ONE-WIN.
004990     IF WS-BAR-CLOSE(WS-WORK-SUB) > WS-BAR-OPEN(WS-WORK-SUB)
005000         ADD 1 TO WS-WIN-COUNT-60
005010     END-IF.
005020*
005030******************************************************************
005040*    X9000-SQUARE-ROOT - NEWTON'S METHOD.  THE SHOP DOES NOT USE  *
005050*    INTRINSIC FUNCTIONS ON THIS SYSTEM; TEN ITERATIONS IS FAR    *
005060*    MORE THAN ENOUGH TO SETTLE AT FOUR DECIMAL PLACES.           *
005070******************************************************************
005080 X9000-SQUARE-ROOT.
005090     IF WS-SQRT-INPUT NOT > 0
005100         MOVE 0 TO WS-SQRT-RESULT
005110         GO TO X9000-EXIT
005120     END-IF.
005130*
005140     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
005150     MOVE 0 TO WS-SQRT-ITER.
005160*
005170 X9010-ITERATE.
005180     MOVE WS-SQRT-GUESS TO WS-SQRT-LAST-GUESS.
005190     COMPUTE WS-SQRT-GUESS ROUNDED =
005200         (WS-SQRT-GUESS + WS-SQRT-INPUT / WS-SQRT-GUESS) / 2.
005210     ADD 1 TO WS-SQRT-ITER.
005220     IF WS-SQRT-ITER < 10
005230         GO TO X9010-ITERATE
005240     END-IF.
005250*
005260     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
005270*
005280 X9000-EXIT.
005290     EXIT.
005300*
005310 Y0001-TERMINATE.
005320     DISPLAY '--------------------------------------------------'.
005330 Y0001-EXIT.
005340     EXIT.
005350*
005360 END PROGRAM TRNPAT.
