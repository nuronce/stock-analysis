000100******************************************************************
000110*                                                                *
000120*    COPYBOOK  SYMSTT                                           *
000130*    SYMBOL-STATS WORKING-STORAGE ENTRY                          *
000140*                                                                *
000150*    ONE ENTRY PER TRAINED SYMBOL THAT SURVIVED THE BACKTEST.     *
000160*    ACCUMULATED BY BKTEST WHILE TRADES CLOSE AND LATER SORTED    *
000170*    DESCENDING BY ST-TOTAL-PNL FOR THE TOP-15 REPORT.  THIS IS   *
000180*    WORKING STORAGE ONLY - THERE IS NO STATS FILE ON DISK.       *
000190*                                                                *
000200******************************************************************
000210* CHANGE LOG                                                     *
000220* 1996-02-05 DJT  ORIGINAL WORKING-STORAGE LAYOUT                 *
000230* 1996-09-30 DJT  ADDED ST-PROFIT-FACTOR (REQ. MKT-0658)          *
000240******************************************************************
000250*
000260 05  ST-STATS-ENTRY.
000270     10  ST-SYMBOL                PIC X(08).
000280     10  ST-TOTAL-TRADES          PIC 9(05) COMP.
000290     10  ST-WIN-TRADES            PIC 9(05) COMP.
000300     10  ST-LOSS-TRADES           PIC 9(05) COMP.
000310     10  ST-WIN-RATE              PIC S9(03)V99.
000320     10  ST-TOTAL-PNL             PIC S9(05)V99.
000330     10  ST-AVG-WIN               PIC S9(03)V99.
000340     10  ST-AVG-LOSS              PIC S9(03)V99.
000350     10  ST-PROFIT-FACTOR         PIC S9(03)V99.
000360     10  FILLER                   PIC X(02).
