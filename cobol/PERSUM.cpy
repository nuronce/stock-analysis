000100******************************************************************
000110*                                                                *
000120*    COPYBOOK  PERSUM                                           *
000130*    PERFORMANCE-SUMMARY WORKING-STORAGE ENTRY                   *
000140*                                                                *
000150*    ONE ENTRY PER SYMBOL ANALYZED BY ANALRPT.  HELD IN A TABLE   *
000160*    LONG ENOUGH TO BE SORTED DESCENDING BY PS-TOTAL-RETURN AND   *
000170*    PRINTED ON THE CATEGORY ANALYSIS REPORT.  WORKING STORAGE    *
000180*    ONLY - THERE IS NO PERFORMANCE-SUMMARY FILE ON DISK.         *
000190*                                                                *
000200******************************************************************
000210* CHANGE LOG                                                     *
000220* 1997-10-02 DJT  ORIGINAL WORKING-STORAGE LAYOUT FOR THE         *
000230*                 CATEGORY ANALYSIS REPORT (REQ. MKT-0702)       *
000240* 1999-04-19 SKN  Y2K SWEEP - NO DATE FIELDS HERE, NO CHANGE      *
000250*                 REQUIRED                                       *
000260******************************************************************
000270*
000280 05  PS-SUMMARY-ENTRY.
000290     10  PS-SYMBOL                PIC X(08).
000300     10  PS-TOTAL-RETURN          PIC S9(05)V99.
000310     10  PS-ANNUAL-VOL            PIC S9(05)V99.
000320     10  PS-SHARPE                PIC S9(03)V99.
000330     10  PS-MAX-PRICE             PIC S9(07)V99.
000340     10  PS-MIN-PRICE             PIC S9(07)V99.
000350     10  PS-CURRENT-PRICE         PIC S9(07)V99.
000360     10  PS-TRADING-DAYS          PIC 9(05) COMP.
000370     10  PS-AVG-DAILY-RET         PIC S9(03)V9(04).
000380     10  PS-TREND                 PIC X(09).
000390     10  FILLER                   PIC X(02).
