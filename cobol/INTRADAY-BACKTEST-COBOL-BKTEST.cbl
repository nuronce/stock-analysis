000100******************************************************************
000110* Author: D J TRENT
000120* Installation: MARKETWATCH DATA SERVICES
000130* Date-Written: 1986-09-03
000140* Purpose: REPLAY EACH TRAINED SYMBOL'S DAILY PATTERN AGAINST
000150*        : ITS ONE-MINUTE BARS, LOG EACH CLOSED TRADE, AND
000160*        : PRINT THE RANKED BACKTEST REPORT
000170* Tectonics: COBC
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200*-----------------------*
000210 PROGRAM-ID.    BKTEST.
000220 AUTHOR.        D J TRENT.
000230 INSTALLATION.  MARKETWATCH DATA SERVICES.
000240 DATE-WRITTEN.  1986-09-03.
000250 DATE-COMPILED.
000260 SECURITY.      UNCLASSIFIED.
000270******************************************************************
000280*                      PROGRAM NARRATIVE                         *
000290*                                                                *
000300*  FOR EACH SYMBOL ON THE TRAINED FILE, MATCHES IT AGAINST ITS    *
000310*  ONE-MINUTE BARS ON MINBARS (BOTH FILES ARE SORTED BY SYMBOL,   *
000320*  SO THIS IS A MATCHED SEQUENTIAL READ, NOT A LOOKUP).  SYMBOLS  *
000330*  WITH FEWER THAN 100 ONE-MINUTE BARS, OR WITH AN ANNUALIZED     *
000340*  VOLATILITY UNDER 10%, ARE SKIPPED.  SURVIVORS RUN THROUGH THE  *
000350*  INTRADAY TRADE ENGINE (5-BAR SMA, 14-BAR RSI, A SIMPLE LONG-   *
000360*  ONLY STATE MACHINE WITH A PROFIT TARGET, A STOP LOSS, A TIME   *
000370*  EXIT AND A LARGE-MOVE EXIT).  EVERY CLOSED TRADE IS WRITTEN TO *
000380*  TRADELOG.  SYMBOLS WITH FEWER THAN THREE CLOSED TRADES ARE     *
000390*  DROPPED BEFORE THE REPORT IS RANKED.  THE SURVIVING SYMBOLS    *
000400*  ARE SORTED DESCENDING BY TOTAL P&L AND PRINTED TO BACKRPT -    *
000410*  A TOP-15 TABLE PLUS A DETAIL BLOCK FOR THE TOP PERFORMER,      *
000420*  INCLUDING A RE-READ OF TRADELOG FOR ITS FIRST TEN TRADES.      *
000430*                                                                *
000440*        INPUT:         TRAINED   -  TRAINED PATTERN FILE        *
000450*        INPUT:         MINBARS   -  ONE-MINUTE PRICE BAR FILE    *
000460*        OUTPUT:        TRADELOG  -  CLOSED TRADE LOG (RE-READ)   *
000470*        OUTPUT:        BACKRPT   -  BACKTEST REPORT              *
000480*                                                                *
000490******************************************************************
000500*                       CHANGE LOG                               *
000510* 1986-09-03 RLW  ORIGINAL - PROFIT TARGET AND STOP LOSS ONLY     *
000520* 1988-02-14 RLW  ADDED THE TIME EXIT AFTER 60 MINUTES HELD       *
000530*                 (REQ. MKT-0244)                                *
000540* 1990-06-21 DJT  ADDED THE LARGE-MOVE EXIT - A RUN OF BAD TICKS  *
000550*                 HAD LEFT POSITIONS OPEN WELL PAST A SENSIBLE    *
000560*                 STOP (REQ. MKT-0311)                           *
000570* 1993-08-30 DJT  ADDED THE 14-BAR RSI FILTER ON ENTRY (REQ.      *
000580*                 MKT-0344) - THE SMA-ONLY ENTRY WAS TOO EAGER    *
000590* 1996-02-05 DJT  REBUILT AROUND THE SYMSTT WORKING STORAGE       *
000600*                 LAYOUT SO STATISTICS COULD BE RANKED AND        *
000610*                 REPORTED INSTEAD OF JUST TOTALED (REQ.MKT-0655) *
000620* 1996-09-30 DJT  ADDED ST-PROFIT-FACTOR AND THE MINIMUM-TRADES   *
000630*                 REPORTING FILTER (REQ. MKT-0658)                *
000640* 1999-05-03 SKN  Y2K SWEEP - TRADE DATES CARRY 4-DIGIT YEARS     *
000650*                 ALREADY, NO CHANGE REQUIRED                     *
000660* 2002-03-11 MHL  RAISED THE MINUTE-BAR TABLE FROM 1000 TO 2000   *
000670*                 ENTRIES AFTER A HIGH-VOLUME SYMBOL OVERFLOWED   *
000680*                 IT MID-RUN (REQ. MKT-0901)                     *
000690******************************************************************
000700*-----------------------*
000710 ENVIRONMENT DIVISION.
000720*-----------------------*
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760*
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790*
000800     SELECT TRAINED-FILE ASSIGN TO TRAINED
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-TRAINED-STATUS.
000830*
000840     SELECT MINBARS-FILE ASSIGN TO MINBARS
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS WS-MINBARS-STATUS.
000870*
000880     SELECT TRADELOG-FILE ASSIGN TO TRADELOG
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-TRADELOG-STATUS.
000910*
000920     SELECT BACKRPT-FILE ASSIGN TO BACKRPT
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS WS-BACKRPT-STATUS.
000950*
000960*-----------------------*
000970 DATA DIVISION.
000980*-----------------------*
000990 FILE SECTION.
001000*
001010 FD  TRAINED-FILE
001020     RECORDING MODE IS F.
001030     COPY DAYPAT.
001040*
001050 FD  MINBARS-FILE
001060     RECORDING MODE IS F.
001070     COPY PRCBAR.
001080*
001090 FD  TRADELOG-FILE
001100     RECORDING MODE IS F.
001110     COPY TRDREC.
001120*
001130 FD  BACKRPT-FILE
001140     RECORDING MODE IS F.
001150 01  BACKRPT-RECORD                PIC X(132).
001160*
001170 WORKING-STORAGE SECTION.
001180*
001190 01  WS-FILE-STATUSES.
001200     05  WS-TRAINED-STATUS         PIC X(02) VALUE SPACES.
001210     05  WS-MINBARS-STATUS         PIC X(02) VALUE SPACES.
001220     05  WS-MINBARS-STATUS-R REDEFINES WS-MINBARS-STATUS.
001230         10  WS-MINBARS-STATUS-1   PIC X(01).
001240         10  WS-MINBARS-STATUS-2   PIC X(01).
001250     05  WS-TRADELOG-STATUS        PIC X(02) VALUE SPACES.
001260     05  WS-BACKRPT-STATUS         PIC X(02) VALUE SPACES.
001270     05  FILLER                    PIC X(02) VALUE SPACES.
001280*
001290 01  WS-SWITCHES.
001300     05  WS-TRAINED-EOF-SW         PIC X(01) VALUE 'N'.
001310         88  WS-TRAINED-EOF               VALUE 'Y'.
001320     05  WS-MINBARS-EOF-SW         PIC X(01) VALUE 'N'.
001330         88  WS-MINBARS-EOF                VALUE 'Y'.
001340     05  WS-POSITION-SW            PIC X(01) VALUE 'N'.
001350         88  WS-IN-POSITION               VALUE 'Y'.
001360         88  WS-FLAT                      VALUE 'N'.
001370     05  WS-TRADELOG-EOF-SW        PIC X(01) VALUE 'N'.
001380         88  WS-TRADELOG-EOF               VALUE 'Y'.
001390     05  FILLER                    PIC X(01) VALUE SPACES.
001400*
001410 01  WS-COUNTERS                   COMP.
001420     05  WS-MIN-COUNT              PIC S9(04).
001430     05  WS-IND-SUB                PIC S9(04).
001440     05  WS-SMA-WORK-SUB           PIC S9(04).
001450     05  WS-RSI-WORK-SUB           PIC S9(04).
001460     05  WS-SCAN-SUB               PIC S9(04).
001470     05  WS-SCAN-END               PIC S9(04).
001480     05  WS-ENTRY-INDEX            PIC S9(04).
001490     05  WS-HOLD-MINUTES-CT        PIC S9(05).
001500     05  WS-RESULT-COUNT           PIC S9(04).
001510     05  WS-SORT-OUTER             PIC S9(04).
001520     05  WS-SORT-INNER             PIC S9(04).
001530     05  WS-PRINT-SUB              PIC S9(04).
001540     05  WS-PRINT-LIMIT            PIC S9(04).
001550     05  WS-SAMPLE-COUNT           PIC S9(04).
001560     05  WS-SKIPPED-COUNT          PIC S9(04).
001570     05  FILLER                    PIC X(01) DISPLAY VALUE SPACES.
001580*
001590******************************************************************
001600*    ONE-MINUTE BAR WORK TABLE - ACCUMULATED PER TRAINED SYMBOL   *
001610*    FROM THE MATCHED MINBARS READ.  2000 ENTRIES IS THE LONGEST  *
001620*    HISTORY THE EXTRACT HAS EVER CARRIED FOR ONE SYMBOL (SEE     *
001630*    THE 2002-03-11 CHANGE LOG ENTRY).  SMA5 AND RSI14 ARE HELD   *
001640*    IN PARALLEL TABLES, COMPUTED ONCE PER SYMBOL BEFORE THE      *
001650*    TRADE ENGINE SCANS THE BARS.                                 *
001660******************************************************************
001670 01  WS-MIN-BAR-TABLE.
001680     05  WS-MIN-ENTRY OCCURS 2000 TIMES.
001690         10  WS-MIN-DATE           PIC X(08).
001700         10  WS-MIN-TIME           PIC X(06).
001710         10  WS-MIN-CLOSE          PIC S9(07)V99.
001720         10  WS-MIN-CLOSE-R REDEFINES WS-MIN-CLOSE.
001730             15  WS-MIN-CLOSE-WHOLE    PIC S9(07).
001740             15  WS-MIN-CLOSE-CENTS    PIC 9(02).
001750     05  FILLER                    PIC X(01) VALUE SPACES.
001760*
001770 01  WS-INDICATOR-TABLE.
001780     05  WS-SMA5     OCCURS 2000 TIMES  PIC S9(07)V99.
001790     05  WS-RSI14    OCCURS 2000 TIMES  PIC S9(05)V99.
001800     05  FILLER                    PIC X(01) VALUE SPACES.
001810*
001820 01  WS-CURRENT-SYMBOL             PIC X(08) VALUE SPACES.
001830 01  WS-CURRENT-SYMBOL-R REDEFINES WS-CURRENT-SYMBOL.
001840*    ALTERNATE VIEW USED WHEN A TICKER CARRIES A SHARE-CLASS
001850*    SUFFIX (E.G. BRK.B) ON THE DISPLAYED SYMBOL.
001860     05  WS-CURRENT-SYMBOL-ROOT    PIC X(04).
001870     05  WS-CURRENT-SYMBOL-SUFFIX  PIC X(04).
001880*
001890 01  WS-ENTRY-AREA.
001900     05  WS-ENTRY-PRICE            PIC S9(07)V99.
001910     05  WS-ENTRY-DATE              PIC X(08).
001920     05  WS-ENTRY-TIME-SAVE         PIC X(06).
001930     05  FILLER                     PIC X(01) VALUE SPACES.
001940*
001950 01  WS-COMPUTE-AREA.
001960     05  WS-SMA-SUM                PIC S9(09)V99.
001970     05  WS-DELTA                  PIC S9(05)V99.
001980     05  WS-GAIN-SUM               PIC S9(07)V99.
001990     05  WS-LOSS-SUM               PIC S9(07)V99.
002000     05  WS-AVG-GAIN               PIC S9(05)V99.
002010     05  WS-AVG-LOSS-VAL           PIC S9(05)V99.
002020     05  WS-RS-RATIO               PIC S9(05)V99.
002030     05  WS-PROFIT-PCT             PIC S9(03)V99.
002040     05  WS-PF-RAW                 PIC S9(03)V99.
002050     05  WS-SUM-WIN                PIC S9(05)V99.
002060     05  WS-SUM-LOSS               PIC S9(05)V99.
002070     05  WS-SUM-PNL                PIC S9(05)V99.
002080     05  FILLER                    PIC X(01) VALUE SPACES.
002090*
002100 01  WS-EXIT-REASON                PIC X(13).
002110*
002120******************************************************************
002130*    CURRENT-SYMBOL STATISTICS ACCUMULATOR (R15) - ONE ROW, NOT   *
002140*    A TABLE.  CAPTURED INTO WS-RESULT-TABLE BELOW ONCE A SYMBOL  *
002150*    CLEARS THE MINIMUM-TRADES REPORTING FILTER (R16).            *
002160******************************************************************
002170 01  WS-CURRENT-STATS.
002180     COPY SYMSTT.
002190*
002200******************************************************************
002210*    SURVIVING-SYMBOL RESULT TABLE - PATTERN FIELDS (FOR THE      *
002220*    TOP-PERFORMER DETAIL BLOCK) PLUS THE SYMSTT STATISTICS,      *
002230*    ONE ROW PER SYMBOL THAT CLEARED R16, RANKED BY D0100.        *
002240******************************************************************
002250 01  WS-RESULT-TABLE.
002260     05  WS-RESULT-ENTRY OCCURS 100 TIMES.
002270         10  WS-RESULT-SYMBOL         PIC X(08).
002280         10  WS-RESULT-TREND-20D      PIC S9(03)V99.
002290         10  WS-RESULT-ANNUAL-VOL     PIC S9(03)V9(04).
002300         10  WS-RESULT-UPTREND-FLAG   PIC X(01).
002310         10  WS-RESULT-AVG-RANGE      PIC S9(03)V99.
002320         10  WS-RESULT-PAT-WIN-RATE   PIC S9(03)V99.
002330         10  WS-RESULT-CURR-PRICE     PIC S9(07)V99.
002340         10  WS-RESULT-TOTAL-TRADES   PIC 9(05).
002350         10  WS-RESULT-WIN-TRADES     PIC 9(05).
002360         10  WS-RESULT-LOSS-TRADES    PIC 9(05).
002370         10  WS-RESULT-WIN-RATE       PIC S9(03)V99.
002380         10  WS-RESULT-TOTAL-PNL      PIC S9(05)V99.
002390         10  WS-RESULT-AVG-WIN        PIC S9(03)V99.
002400         10  WS-RESULT-AVG-LOSS       PIC S9(03)V99.
002410         10  WS-RESULT-PROFIT-FACTOR  PIC S9(03)V99.
002420         10  FILLER                   PIC X(02).
002430*
002440 01  WS-RESULT-SCRATCH.
002450     05  WS-SCR-SYMBOL            PIC X(08).
002460     05  WS-SCR-TREND-20D         PIC S9(03)V99.
002470     05  WS-SCR-ANNUAL-VOL        PIC S9(03)V9(04).
002480     05  WS-SCR-UPTREND-FLAG      PIC X(01).
002490     05  WS-SCR-AVG-RANGE         PIC S9(03)V99.
002500     05  WS-SCR-PAT-WIN-RATE      PIC S9(03)V99.
002510     05  WS-SCR-CURR-PRICE        PIC S9(07)V99.
002520     05  WS-SCR-TOTAL-TRADES      PIC 9(05).
002530     05  WS-SCR-WIN-TRADES        PIC 9(05).
002540     05  WS-SCR-LOSS-TRADES       PIC 9(05).
002550     05  WS-SCR-WIN-RATE          PIC S9(03)V99.
002560     05  WS-SCR-TOTAL-PNL         PIC S9(05)V99.
002570     05  WS-SCR-AVG-WIN           PIC S9(03)V99.
002580     05  WS-SCR-AVG-LOSS          PIC S9(03)V99.
002590     05  WS-SCR-PROFIT-FACTOR     PIC S9(03)V99.
002600     05  FILLER                   PIC X(02).
002610*
002620******************************************************************
002630*    TUNING PARAMETERS (U7).  THE SHOP DOES NOT CARRY THESE IN    *
002640*    A SHARED COPYBOOK - EACH PROGRAM THAT NEEDS THEM DECLARES    *
002650*    ITS OWN COPY, SAME AS EVERY OTHER WORKING-STORAGE CONSTANT.  *
002660******************************************************************
002670 01  WS-TUNING-PARMS.
002680     05  WS-RSI-OVERSOLD           PIC 9(02)V99   VALUE 35.
002690     05  WS-MIN-ANNUAL-VOL         PIC S9(01)V9(04) VALUE 0.1000.
002700     05  WS-PROFIT-TARGET-PCT      PIC S9(01)V99  VALUE 0.80.
002710     05  WS-STOP-LOSS-PCT          PIC S9(01)V99  VALUE -0.50.
002720     05  WS-MAX-HOLD-MINUTES       PIC 9(03)      VALUE 60.
002730     05  WS-LARGE-MOVE-POS-PCT     PIC S9(02)V99  VALUE 2.00.
002740     05  WS-LARGE-MOVE-NEG-PCT     PIC S9(02)V99  VALUE -2.00.
002750     05  WS-MIN-TRADES-TO-REPORT   PIC 9(02)      VALUE 3.
002760     05  FILLER                    PIC X(01) VALUE SPACES.
002770*
002780*    CARRIED FOR DOCUMENTATION ONLY - THE ENGINE NEVER APPLIES
002790*    COMMISSION, SLIPPAGE, POSITION SIZING OR A TRADING-HOURS
002800*    WINDOW.  SEE THE BACKTEST NARRATIVE FOR WHY.
002810 77  WS-COMMISSION-RATE            PIC S9(03)V99  VALUE 0.
002820 77  WS-SLIPPAGE-RATE              PIC S9(03)V99  VALUE 0.
002830 77  WS-POSITION-SIZE-PCT          PIC S9(03)V99  VALUE 100.00.
002840 77  WS-TRADING-HOURS-LIMIT        PIC 9(04)      VALUE 0930.
002850*
002860******************************************************************
002870*    REPORT LINE TEMPLATES - EACH 132 BYTES, MOVED OR WRITTEN     *
002880*    "FROM" TO BACKRPT-RECORD.                                    *
002890******************************************************************
002900 01  WS-RPT-HEADING-1.
002910     05  FILLER                    PIC X(20) VALUE SPACES.
002920     05  FILLER                    PIC X(58) VALUE
002930         'MARKETWATCH DATA SERVICES - INTRADAY BACKTEST REPORT'.
002940     05  FILLER                    PIC X(54) VALUE SPACES.
002950*
002960 01  WS-RPT-HEADING-2.
002970     05  FILLER                    PIC X(20) VALUE SPACES.
002980     05  FILLER                    PIC X(60) VALUE
002990         'TRAINED ON DAILY BARS, TESTED ON ONE-MINUTE BARS'.
003000     05  FILLER                    PIC X(52) VALUE SPACES.
003010*
003020 01  WS-RPT-BLANK-LINE.
003030     05  FILLER                    PIC X(132) VALUE SPACES.
003040*
003050 01  WS-RPT-COLUMN-HDR.
003060     05  FILLER                    PIC X(08) VALUE 'SYMBOL'.
003070     05  FILLER                    PIC X(08) VALUE 'TRADES'.
003080     05  FILLER                    PIC X(08) VALUE 'WIN%'.
003090     05  FILLER                    PIC X(10) VALUE 'PNL%'.
003100     05  FILLER                    PIC X(10) VALUE 'AVGWIN%'.
003110     05  FILLER                    PIC X(10) VALUE 'AVGLOSS%'.
003120     05  FILLER                    PIC X(08) VALUE 'PF'.
003130     05  FILLER                    PIC X(70) VALUE SPACES.
003140*
003150 01  WS-RPT-DETAIL-LINE.
003160     05  WS-D-SYMBOL               PIC X(08).
003170     05  WS-D-TRADES               PIC ZZZZZZZ9.
003180     05  WS-D-WIN-PCT              PIC ZZZZ9.9-.
003190     05  WS-D-PNL-PCT              PIC ZZZZZ9.99-.
003200     05  WS-D-AVG-WIN              PIC ZZZZZ9.99-.
003210     05  WS-D-AVG-LOSS             PIC ZZZZZ9.99-.
003220     05  WS-D-PROFIT-FCTR          PIC ZZZ9.99-.
003230     05  FILLER                    PIC X(70) VALUE SPACES.
003240*
003250 01  WS-RPT-TOPHDR-LINE.
003260     05  FILLER                    PIC X(20) VALUE SPACES.
003270     05  FILLER                    PIC X(30) VALUE
003280         'TOP PERFORMER -'.
003290     05  WS-TH-SYMBOL               PIC X(08).
003300     05  FILLER                    PIC X(74) VALUE SPACES.
003310*
003320 01  WS-RPT-PATTERN-LINE.
003330     05  FILLER                    PIC X(20) VALUE SPACES.
003340     05  FILLER                    PIC X(16) VALUE 'TREND 20D   : '.
003350     05  WS-PL-TREND               PIC ZZZ9.99-.
003360     05  FILLER                    PIC X(04) VALUE SPACES.
003370     05  FILLER                    PIC X(16) VALUE 'ANNUAL VOL  : '.
003380     05  WS-PL-VOL                 PIC Z9.9999.
003390     05  FILLER                    PIC X(58) VALUE SPACES.
003400*
003410 01  WS-RPT-PATTERN-LINE-2.
003420     05  FILLER                    PIC X(20) VALUE SPACES.
003430     05  FILLER                    PIC X(16) VALUE 'UPTREND FLAG: '.
003440     05  WS-PL-UPTREND             PIC X(01).
003450     05  FILLER                    PIC X(03) VALUE SPACES.
003460     05  FILLER                    PIC X(16) VALUE 'AVG RANGE % : '.
003470     05  WS-PL-RANGE               PIC ZZZ9.99-.
003480     05  FILLER                    PIC X(04) VALUE SPACES.
003490     05  FILLER                    PIC X(16) VALUE 'WIN RATE %  : '.
003500     05  WS-PL-WINRATE             PIC ZZZ9.99-.
003510     05  FILLER                    PIC X(42) VALUE SPACES.
003520*
003530 01  WS-RPT-STATS-LINE.
003540     05  FILLER                    PIC X(20) VALUE SPACES.
003550     05  FILLER                    PIC X(16) VALUE 'TOTAL TRADES: '.
003560     05  WS-SL-TRADES              PIC ZZZZZZZ9.
003570     05  FILLER                    PIC X(04) VALUE SPACES.
003580     05  FILLER                    PIC X(16) VALUE 'WINS/LOSSES : '.
003590     05  WS-SL-WINS                PIC ZZZZZZZ9.
003600     05  FILLER                    PIC X(01) VALUE '/'.
003610     05  WS-SL-LOSSES              PIC ZZZZZZZ9.
003620     05  FILLER                    PIC X(42) VALUE SPACES.
003630*
003640 01  WS-RPT-SAMPLE-HDR.
003650     05  FILLER                    PIC X(20) VALUE SPACES.
003660     05  FILLER                    PIC X(20) VALUE 'ENTRY TIME'.
003670     05  FILLER                    PIC X(12) VALUE 'ENTRY PX'.
003680     05  FILLER                    PIC X(12) VALUE 'EXIT PX'.
003690     05  FILLER                    PIC X(10) VALUE 'P&L %'.
003700     05  FILLER                    PIC X(10) VALUE 'MINUTES'.
003710     05  FILLER                    PIC X(48) VALUE SPACES.
003720*
003730 01  WS-RPT-SAMPLE-LINE.
003740     05  FILLER                    PIC X(20) VALUE SPACES.
003750     05  WS-SM-ENTRY-TIME          PIC X(20).
003760     05  WS-SM-ENTRY-PX            PIC ZZZZZ9.99-  .
003770     05  FILLER                    PIC X(02) VALUE SPACES.
003780     05  WS-SM-EXIT-PX             PIC ZZZZZ9.99-.
003790     05  FILLER                    PIC X(01) VALUE SPACES.
003800     05  WS-SM-PNL                 PIC ZZZ9.99-.
003810     05  FILLER                    PIC X(02) VALUE SPACES.
003820     05  WS-SM-MINUTES             PIC ZZZZ9.
003830     05  FILLER                    PIC X(29) VALUE SPACES.
003840*
003850 01  WS-RPT-NONE-LINE.
003860     05  FILLER                    PIC X(20) VALUE SPACES.
003870     05  FILLER                    PIC X(40) VALUE
003880         'NO SYMBOLS CLEARED THE BACKTEST FILTERS'.
003890     05  FILLER                    PIC X(72) VALUE SPACES.
003900*
003910*-----------------------*
003920 PROCEDURE DIVISION.
003930*-----------------------*
003940 A0001-MAIN-PROCESS.
003950*
003960     DISPLAY '--------------------------------------------------'.
003970     DISPLAY 'BKTEST - INTRADAY BACKTEST ENGINE'.
003980     DISPLAY '--------------------------------------------------'.
003990*
004000     PERFORM B0001-INITIALIZE THRU B0001-EXIT.
004010     PERFORM C0001-PROCESS-TRAINED-SYMBOLS THRU C0001-EXIT.
004020     PERFORM D0001-RANK-AND-REPORT THRU D0001-EXIT.
004030*
004040     DISPLAY 'BKTEST - SYMBOLS REPORTED: ' WS-RESULT-COUNT.
004050     DISPLAY 'BKTEST - SYMBOLS SKIPPED : ' WS-SKIPPED-COUNT.
004060     DISPLAY '--------------------------------------------------'.
004070*
004080     STOP RUN.
004090*
004100 B0001-INITIALIZE.
004110     OPEN INPUT TRAINED-FILE.
004120     IF WS-TRAINED-STATUS NOT = '00'
004130         DISPLAY 'BKTEST - ERROR OPENING TRAINED: '
004140                  WS-TRAINED-STATUS
004150         STOP RUN
004160     END-IF.
004170*
004180     OPEN INPUT MINBARS-FILE.
004190     IF WS-MINBARS-STATUS NOT = '00'
004200         DISPLAY 'BKTEST - ERROR OPENING MINBARS: '
004210                  WS-MINBARS-STATUS
004220         STOP RUN
004230     END-IF.
004240*
004250     OPEN OUTPUT TRADELOG-FILE.
004260     IF WS-TRADELOG-STATUS NOT = '00'
004270         DISPLAY 'BKTEST - ERROR OPENING TRADELOG: '
004280                  WS-TRADELOG-STATUS
004290         STOP RUN
004300     END-IF.
004310*
004320     MOVE 0 TO WS-RESULT-COUNT WS-SKIPPED-COUNT.
004330     PERFORM C0110-READ-MINBARS THRU C0110-EXIT.
004340 B0001-EXIT.
004350     EXIT.
004360*
004370 C0001-PROCESS-TRAINED-SYMBOLS.
004380*
004390     PERFORM C0100-READ-TRAINED THRU C0100-EXIT.
004400*
004410 C0200-READ-LOOP.
004420     IF WS-TRAINED-EOF
004430         GO TO C0001-EXIT
004440     END-IF.
004450*
004460     MOVE PAT-SYMBOL TO WS-CURRENT-SYMBOL.
004470     PERFORM C0300-LOAD-MINUTE-BARS THRU C0300-EXIT.
004480     PERFORM C0400-PROCESS-SYMBOL THRU C0400-EXIT.
004490     PERFORM C0100-READ-TRAINED THRU C0100-EXIT.
004500     GO TO C0200-READ-LOOP.
004510*
004520 C0100-READ-TRAINED.
004530     READ TRAINED-FILE
004540         AT END
004550             SET WS-TRAINED-EOF TO TRUE
004560     END-READ.
004570 C0100-EXIT.
004580     EXIT.
004590*
004600 C0110-READ-MINBARS.
004610     READ MINBARS-FILE
004620         AT END
004630             SET WS-MINBARS-EOF TO TRUE
004640     END-READ.
004650 C0110-EXIT.
004660     EXIT.
004670*
004680 C0300-LOAD-MINUTE-BARS.
004690*
004700*    MINBARS IS SORTED THE SAME WAY AS TRAINED, SO THIS IS A
004710*    MATCHED SEQUENTIAL READ, NOT A RANDOM LOOKUP.  BARS AHEAD
004720*    OF THE CURRENT SYMBOL (AN ORPHAN EXTRACT ROW) ARE SKIPPED.
004730*
004740     MOVE 0 TO WS-MIN-COUNT.
004750*
004760     PERFORM C0310-SKIP-LEADING-BAR
004770         UNTIL WS-MINBARS-EOF
004780         OR PRC-SYMBOL NOT < WS-CURRENT-SYMBOL.
004790*
004800     PERFORM C0320-ACCUMULATE-ONE-BAR
004810         UNTIL WS-MINBARS-EOF
004820         OR PRC-SYMBOL NOT = WS-CURRENT-SYMBOL.
004830*
004840 C0300-EXIT.
004850     EXIT.
004860*
004870 C0310-SKIP-LEADING-BAR.
004880     PERFORM C0110-READ-MINBARS THRU C0110-EXIT.
004890*
004900 C0320-ACCUMULATE-ONE-BAR.
004910     IF WS-MIN-COUNT < 2000
004920         ADD 1 TO WS-MIN-COUNT
004930         MOVE PRC-DATE  TO WS-MIN-DATE(WS-MIN-COUNT)
004940         MOVE PRC-TIME  TO WS-MIN-TIME(WS-MIN-COUNT)
004950         MOVE PRC-CLOSE TO WS-MIN-CLOSE(WS-MIN-COUNT)
004960     END-IF.
004970     PERFORM C0110-READ-MINBARS THRU C0110-EXIT.
004980*
004990 C0400-PROCESS-SYMBOL.
005000*
005010     IF WS-MIN-COUNT < 100
005020         ADD 1 TO WS-SKIPPED-COUNT
005030         GO TO C0400-EXIT
005040     END-IF.
005050*
005060*    R7 - VOLATILITY FILTER.
005070     IF PAT-ANNUAL-VOL < WS-MIN-ANNUAL-VOL
005080         ADD 1 TO WS-SKIPPED-COUNT
005090         GO TO C0400-EXIT
005100     END-IF.
005110*
005120     PERFORM C0410-COMPUTE-INDICATORS THRU C0410-EXIT.
005130     PERFORM C0420-RUN-TRADE-ENGINE THRU C0420-EXIT.
005140*
005150*    R16 - REPORTING FILTER.
005160     IF ST-TOTAL-TRADES < WS-MIN-TRADES-TO-REPORT
005170         GO TO C0400-EXIT
005180     END-IF.
005190*
005200     PERFORM C0430-ADD-RESULT-ROW THRU C0430-EXIT.
005210*
005220 C0400-EXIT.
005230     EXIT.
005240*
005250 C0410-COMPUTE-INDICATORS.
005260*
005270*    R8 - 5-BAR SMA OF CLOSE.  UNDEFINED (INDEX < 5) IS FORCED
005280*    FAR NEGATIVE SO "CLOSE < SMA5" CAN NEVER BE TRUE ON IT.
005290*
005300     PERFORM C0411-COMPUTE-ONE-SMA
005310         VARYING WS-IND-SUB FROM 1 BY 1
005320         UNTIL WS-IND-SUB > WS-MIN-COUNT.
005330*
005340*    R9 - 14-BAR RSI.  UNDEFINED (INDEX < 15) IS FORCED HIGH SO
005350*    "RSI < 35" CAN NEVER BE TRUE ON IT.
005360*
005370     PERFORM C0412-COMPUTE-ONE-RSI
005380         VARYING WS-IND-SUB FROM 1 BY 1
005390         UNTIL WS-IND-SUB > WS-MIN-COUNT.
005400*
005410 C0410-EXIT.
005420     EXIT.
005430*
005440 C0411-COMPUTE-ONE-SMA.
005450     IF WS-IND-SUB < 5
005460         MOVE -9999999.99 TO WS-SMA5(WS-IND-SUB)
005470     ELSE
005480         MOVE 0 TO WS-SMA-SUM
005490         PERFORM C0413-SUM-ONE-SMA-BAR
005500             VARYING WS-SMA-WORK-SUB
005510             FROM (WS-IND-SUB - 4) BY 1
005520             UNTIL WS-SMA-WORK-SUB > WS-IND-SUB
005530         COMPUTE WS-SMA5(WS-IND-SUB) ROUNDED = WS-SMA-SUM / 5
005540     END-IF.
005550*
005560 C0413-SUM-ONE-SMA-BAR.
005570     ADD WS-MIN-CLOSE(WS-SMA-WORK-SUB) TO WS-SMA-SUM.
005580*
005590 C0412-COMPUTE-ONE-RSI.
005600     IF WS-IND-SUB < 15
005610         MOVE 999.99 TO WS-RSI14(WS-IND-SUB)
005620     ELSE
005630         MOVE 0 TO WS-GAIN-SUM WS-LOSS-SUM
005640         PERFORM C0414-SUM-ONE-GAIN-LOSS
005650             VARYING WS-RSI-WORK-SUB
005660             FROM (WS-IND-SUB - 13) BY 1
005670             UNTIL WS-RSI-WORK-SUB > WS-IND-SUB
005680         COMPUTE WS-AVG-GAIN ROUNDED = WS-GAIN-SUM / 14
005690         COMPUTE WS-AVG-LOSS-VAL ROUNDED = WS-LOSS-SUM / 14
005700         IF WS-AVG-LOSS-VAL = 0
005710             MOVE 100 TO WS-RSI14(WS-IND-SUB)
005720         ELSE
005730             COMPUTE WS-RS-RATIO = WS-AVG-GAIN / WS-AVG-LOSS-VAL
005740             COMPUTE WS-RSI14(WS-IND-SUB) ROUNDED =
005750                 100 - (100 / (1 + WS-RS-RATIO))
005760         END-IF
005770     END-IF.
005780*
005790 C0414-SUM-ONE-GAIN-LOSS.
005800     COMPUTE WS-DELTA =
005810         WS-MIN-CLOSE(WS-RSI-WORK-SUB) -
005820         WS-MIN-CLOSE(WS-RSI-WORK-SUB - 1).
005830     IF WS-DELTA > 0
005840         ADD WS-DELTA TO WS-GAIN-SUM
005850     ELSE
005860         COMPUTE WS-LOSS-SUM = WS-LOSS-SUM - WS-DELTA
005870     END-IF.
005880*
005890 C0420-RUN-TRADE-ENGINE.
005900*
005910     MOVE PAT-SYMBOL TO ST-SYMBOL.
005920     MOVE 0 TO ST-TOTAL-TRADES ST-WIN-TRADES ST-LOSS-TRADES.
005930     MOVE 0 TO WS-SUM-WIN WS-SUM-LOSS WS-SUM-PNL.
005940     SET WS-FLAT TO TRUE.
005950*
005960*    R10 - SCAN WINDOW: BAR 21 THROUGH (COUNT - 5).
005970     COMPUTE WS-SCAN-END = WS-MIN-COUNT - 5.
005980     PERFORM C0421-SCAN-ONE-BAR
005990         VARYING WS-SCAN-SUB FROM 21 BY 1
006000         UNTIL WS-SCAN-SUB > WS-SCAN-END.
006010*
006020     PERFORM C0440-FINALIZE-STATS THRU C0440-EXIT.
006030*
006040 C0420-EXIT.
006050     EXIT.
006060*
006070 C0421-SCAN-ONE-BAR.
006080     IF WS-FLAT
006090         PERFORM C0422-CHECK-ENTRY THRU C0422-EXIT
006100     ELSE
006110         PERFORM C0423-CHECK-EXIT THRU C0423-EXIT
006120     END-IF.
006130*
006140 C0422-CHECK-ENTRY.
006150*
006160*    R11 - ENTRY: FLAT, UPTREND FLAG SET, CLOSE UNDER ITS 5-BAR
006170*    SMA, AND AN OVERSOLD RSI.  NO EXIT CHECK ON THE ENTRY BAR.
006180*
006190     IF PAT-IS-UPTREND
006200         AND WS-MIN-CLOSE(WS-SCAN-SUB) < WS-SMA5(WS-SCAN-SUB)
006210         AND WS-RSI14(WS-SCAN-SUB) < WS-RSI-OVERSOLD
006220         MOVE WS-SCAN-SUB TO WS-ENTRY-INDEX
006230         MOVE WS-MIN-CLOSE(WS-SCAN-SUB) TO WS-ENTRY-PRICE
006240         MOVE WS-MIN-DATE(WS-SCAN-SUB) TO WS-ENTRY-DATE
006250         MOVE WS-MIN-TIME(WS-SCAN-SUB) TO WS-ENTRY-TIME-SAVE
006260         SET WS-IN-POSITION TO TRUE
006270     END-IF.
006280 C0422-EXIT.
006290     EXIT.
006300*
006310 C0423-CHECK-EXIT.
006320*
006330*    R12 - EXIT PRIORITY: PROFIT TARGET, THEN STOP LOSS, THEN
006340*    TIME EXIT, THEN LARGE MOVE.
006350*
006360     COMPUTE WS-PROFIT-PCT ROUNDED =
006370         (WS-MIN-CLOSE(WS-SCAN-SUB) - WS-ENTRY-PRICE) /
006380          WS-ENTRY-PRICE * 100.
006390     COMPUTE WS-HOLD-MINUTES-CT = WS-SCAN-SUB - WS-ENTRY-INDEX.
006400*
006410     EVALUATE TRUE
006420         WHEN WS-PROFIT-PCT >= WS-PROFIT-TARGET-PCT
006430             MOVE 'PROFIT TARGET' TO WS-EXIT-REASON
006440             PERFORM C0424-CLOSE-TRADE THRU C0424-EXIT
006450         WHEN WS-PROFIT-PCT <= WS-STOP-LOSS-PCT
006460             MOVE 'STOP LOSS    ' TO WS-EXIT-REASON
006470             PERFORM C0424-CLOSE-TRADE THRU C0424-EXIT
006480         WHEN WS-HOLD-MINUTES-CT > WS-MAX-HOLD-MINUTES
006490             MOVE 'TIME EXIT    ' TO WS-EXIT-REASON
006500             PERFORM C0424-CLOSE-TRADE THRU C0424-EXIT
006510         WHEN WS-PROFIT-PCT > WS-LARGE-MOVE-POS-PCT
006520             OR WS-PROFIT-PCT < WS-LARGE-MOVE-NEG-PCT
006530             MOVE 'LARGE MOVE   ' TO WS-EXIT-REASON
006540             PERFORM C0424-CLOSE-TRADE THRU C0424-EXIT
006550         WHEN OTHER
006560             CONTINUE
006570     END-EVALUATE.
006580 C0423-EXIT.
006590     EXIT.
006600*
006610 C0424-CLOSE-TRADE.
006620*
006630*    R13 - WRITE THE TRADE RECORD, RETURN TO FLAT.
006640*
006650     PERFORM C0425-WRITE-TRADE-RECORD THRU C0425-EXIT.
006660     ADD 1 TO ST-TOTAL-TRADES.
006670     ADD WS-PROFIT-PCT TO WS-SUM-PNL.
006680     IF WS-PROFIT-PCT > 0
006690         ADD 1 TO ST-WIN-TRADES
006700         ADD WS-PROFIT-PCT TO WS-SUM-WIN
006710     ELSE
006720         ADD 1 TO ST-LOSS-TRADES
006730         ADD WS-PROFIT-PCT TO WS-SUM-LOSS
006740     END-IF.
006750     SET WS-FLAT TO TRUE.
006760 C0424-EXIT.
006770     EXIT.
006780*
006790 C0425-WRITE-TRADE-RECORD.
006800     MOVE PAT-SYMBOL              TO TRD-SYMBOL.
006810     MOVE WS-ENTRY-DATE           TO TRD-ENTRY-DATE.
006820     MOVE WS-ENTRY-TIME-SAVE      TO TRD-ENTRY-TIME.
006830     MOVE WS-ENTRY-PRICE          TO TRD-ENTRY-PRICE.
006840     MOVE WS-MIN-DATE(WS-SCAN-SUB) TO TRD-EXIT-DATE.
006850     MOVE WS-MIN-TIME(WS-SCAN-SUB) TO TRD-EXIT-TIME.
006860     MOVE WS-MIN-CLOSE(WS-SCAN-SUB) TO TRD-EXIT-PRICE.
006870     MOVE WS-PROFIT-PCT           TO TRD-PROFIT-PCT.
006880     MOVE WS-HOLD-MINUTES-CT      TO TRD-HOLD-MINUTES.
006890     MOVE WS-EXIT-REASON          TO TRD-EXIT-REASON.
006900     WRITE TRD-TRADE-RECORD.
006910 C0425-EXIT.
006920     EXIT.
006930*
006940 C0440-FINALIZE-STATS.
006950*
006960*    R15 - SYMBOL STATISTICS FROM THE TRADES JUST CLOSED.
006970*
006980     IF ST-TOTAL-TRADES = 0
006990         MOVE 0 TO ST-WIN-RATE ST-TOTAL-PNL
007000         MOVE 0 TO ST-AVG-WIN ST-AVG-LOSS ST-PROFIT-FACTOR
007010         GO TO C0440-EXIT
007020     END-IF.
007030*
007040     COMPUTE ST-WIN-RATE ROUNDED =
007050         ST-WIN-TRADES / ST-TOTAL-TRADES * 100.
007060     MOVE WS-SUM-PNL TO ST-TOTAL-PNL.
007070*
007080     IF ST-WIN-TRADES = 0
007090         MOVE 0 TO ST-AVG-WIN
007100     ELSE
007110         COMPUTE ST-AVG-WIN ROUNDED = WS-SUM-WIN / ST-WIN-TRADES
007120     END-IF.
007130*
007140     IF ST-LOSS-TRADES = 0
007150         MOVE 0 TO ST-AVG-LOSS
007160     ELSE
007170         COMPUTE ST-AVG-LOSS ROUNDED = WS-SUM-LOSS / ST-LOSS-TRADES
007180     END-IF.
007190*
007200     IF ST-AVG-LOSS = 0
007210         MOVE 0 TO ST-PROFIT-FACTOR
007220     ELSE
007230         COMPUTE WS-PF-RAW ROUNDED = ST-AVG-WIN / ST-AVG-LOSS
007240         IF WS-PF-RAW < 0
007250             COMPUTE ST-PROFIT-FACTOR = WS-PF-RAW * -1
007260         ELSE
007270             MOVE WS-PF-RAW TO ST-PROFIT-FACTOR
007280         END-IF
007290     END-IF.
007300*
007310 C0440-EXIT.
007320     EXIT.
007330*
007340 C0430-ADD-RESULT-ROW.
007350     IF WS-RESULT-COUNT < 100
007360         ADD 1 TO WS-RESULT-COUNT
007370         MOVE PAT-SYMBOL TO
007380             WS-RESULT-SYMBOL(WS-RESULT-COUNT)
007390         MOVE PAT-TREND-20D TO
007400             WS-RESULT-TREND-20D(WS-RESULT-COUNT)
007410         MOVE PAT-ANNUAL-VOL TO
007420             WS-RESULT-ANNUAL-VOL(WS-RESULT-COUNT)
007430         MOVE PAT-UPTREND-FLAG TO
007440             WS-RESULT-UPTREND-FLAG(WS-RESULT-COUNT)
007450         MOVE PAT-AVG-DAILY-RANGE TO
007460             WS-RESULT-AVG-RANGE(WS-RESULT-COUNT)
007470         MOVE PAT-WIN-RATE TO
007480             WS-RESULT-PAT-WIN-RATE(WS-RESULT-COUNT)
007490         MOVE PAT-CURRENT-PRICE TO
007500             WS-RESULT-CURR-PRICE(WS-RESULT-COUNT)
007510         MOVE ST-TOTAL-TRADES TO
007520             WS-RESULT-TOTAL-TRADES(WS-RESULT-COUNT)
007530         MOVE ST-WIN-TRADES TO
007540             WS-RESULT-WIN-TRADES(WS-RESULT-COUNT)
007550         MOVE ST-LOSS-TRADES TO
007560             WS-RESULT-LOSS-TRADES(WS-RESULT-COUNT)
007570         MOVE ST-WIN-RATE TO
007580             WS-RESULT-WIN-RATE(WS-RESULT-COUNT)
007590         MOVE ST-TOTAL-PNL TO
007600             WS-RESULT-TOTAL-PNL(WS-RESULT-COUNT)
007610         MOVE ST-AVG-WIN TO
007620             WS-RESULT-AVG-WIN(WS-RESULT-COUNT)
007630         MOVE ST-AVG-LOSS TO
007640             WS-RESULT-AVG-LOSS(WS-RESULT-COUNT)
007650         MOVE ST-PROFIT-FACTOR TO
007660             WS-RESULT-PROFIT-FACTOR(WS-RESULT-COUNT)
007670     END-IF.
007680 C0430-EXIT.
007690     EXIT.
007700*
007710 C0001-EXIT.
007720     CLOSE TRAINED-FILE.
007730     CLOSE MINBARS-FILE.
007740     CLOSE TRADELOG-FILE.
007750*
007760 D0001-RANK-AND-REPORT.
007770*
007780     PERFORM D0100-SORT-RESULTS THRU D0100-EXIT.
007790     PERFORM D0200-PRINT-REPORT THRU D0200-EXIT.
007800*
007810 D0001-EXIT.
007820     EXIT.
007830*
007840 D0100-SORT-RESULTS.
007850*
007860*    DESCENDING STRAIGHT INSERTION SORT BY TOTAL P&L - THE SAME
007870*    STYLE USED IN SYMBLD, NEVER MORE THAN 100 ROWS TO MOVE.
007880*
007890     PERFORM D0110-SORT-ONE-PASS
007900         VARYING WS-SORT-OUTER FROM 2 BY 1
007910         UNTIL WS-SORT-OUTER > WS-RESULT-COUNT.
007920 D0100-EXIT.
007930     EXIT.
007940*
007950 D0110-SORT-ONE-PASS.
007960     MOVE WS-SORT-OUTER TO WS-SORT-INNER.
007970     PERFORM D0150-SWAP-ROWS
007980         UNTIL WS-SORT-INNER NOT > 1
007990         OR WS-RESULT-TOTAL-PNL(WS-SORT-INNER) NOT >
008000            WS-RESULT-TOTAL-PNL(WS-SORT-INNER - 1).
008010*
008020 D0150-SWAP-ROWS.
008030     MOVE WS-RESULT-ENTRY(WS-SORT-INNER) TO WS-RESULT-SCRATCH.
008040     MOVE WS-RESULT-ENTRY(WS-SORT-INNER - 1)
008050                       TO WS-RESULT-ENTRY(WS-SORT-INNER).
008060     MOVE WS-RESULT-SCRATCH
008070                       TO WS-RESULT-ENTRY(WS-SORT-INNER - 1).
008080     SUBTRACT 1 FROM WS-SORT-INNER.
008090*
008100 D0200-PRINT-REPORT.
008110*
008120     OPEN OUTPUT BACKRPT-FILE.
008130     IF WS-BACKRPT-STATUS NOT = '00'
008140         DISPLAY 'BKTEST - ERROR OPENING BACKRPT: '
008150                  WS-BACKRPT-STATUS
008160         STOP RUN
008170     END-IF.
008180*
008190     PERFORM D0210-WRITE-HEADINGS THRU D0210-EXIT.
008200*
008210     IF WS-RESULT-COUNT = 0
008220         WRITE BACKRPT-RECORD FROM WS-RPT-NONE-LINE
008230     ELSE
008240         PERFORM D0220-WRITE-TOP-TABLE THRU D0220-EXIT
008250         PERFORM D0230-WRITE-DETAIL-BLOCK THRU D0230-EXIT
008260     END-IF.
008270*
008280     CLOSE BACKRPT-FILE.
008290 D0200-EXIT.
008300     EXIT.
008310*
008320 D0210-WRITE-HEADINGS.
008330     WRITE BACKRPT-RECORD FROM WS-RPT-HEADING-1.
008340     WRITE BACKRPT-RECORD FROM WS-RPT-HEADING-2.
008350     WRITE BACKRPT-RECORD FROM WS-RPT-BLANK-LINE.
008360 D0210-EXIT.
008370     EXIT.
008380*
008390 D0220-WRITE-TOP-TABLE.
008400*
008410     WRITE BACKRPT-RECORD FROM WS-RPT-COLUMN-HDR.
008420*
008430     MOVE 15 TO WS-PRINT-LIMIT.
008440     IF WS-RESULT-COUNT < 15
008450         MOVE WS-RESULT-COUNT TO WS-PRINT-LIMIT
008460     END-IF.
008470*
008480     PERFORM D0221-WRITE-ONE-ROW
008490         VARYING WS-PRINT-SUB FROM 1 BY 1
008500         UNTIL WS-PRINT-SUB > WS-PRINT-LIMIT.
008510*
008520     WRITE BACKRPT-RECORD FROM WS-RPT-BLANK-LINE.
008530 D0220-EXIT.
008540     EXIT.
008550*
008560 D0221-WRITE-ONE-ROW.
008570     MOVE WS-RESULT-SYMBOL(WS-PRINT-SUB)     TO WS-D-SYMBOL.
008580     MOVE WS-RESULT-TOTAL-TRADES(WS-PRINT-SUB) TO WS-D-TRADES.
008590     MOVE WS-RESULT-WIN-RATE(WS-PRINT-SUB)   TO WS-D-WIN-PCT.
008600     MOVE WS-RESULT-TOTAL-PNL(WS-PRINT-SUB)  TO WS-D-PNL-PCT.
008610     MOVE WS-RESULT-AVG-WIN(WS-PRINT-SUB)    TO WS-D-AVG-WIN.
008620     MOVE WS-RESULT-AVG-LOSS(WS-PRINT-SUB)   TO WS-D-AVG-LOSS.
008630     MOVE WS-RESULT-PROFIT-FACTOR(WS-PRINT-SUB) TO WS-D-PROFIT-FCTR.
008640     WRITE BACKRPT-RECORD FROM WS-RPT-DETAIL-LINE.
008650*
008660 D0230-WRITE-DETAIL-BLOCK.
008670*
008680     MOVE WS-RESULT-SYMBOL(1) TO WS-TH-SYMBOL.
008690     WRITE BACKRPT-RECORD FROM WS-RPT-TOPHDR-LINE.
008700*
008710     MOVE WS-RESULT-TREND-20D(1)    TO WS-PL-TREND.
008720     MOVE WS-RESULT-ANNUAL-VOL(1)   TO WS-PL-VOL.
008730     WRITE BACKRPT-RECORD FROM WS-RPT-PATTERN-LINE.
008740*
008750     MOVE WS-RESULT-UPTREND-FLAG(1) TO WS-PL-UPTREND.
008760     MOVE WS-RESULT-AVG-RANGE(1)    TO WS-PL-RANGE.
008770     MOVE WS-RESULT-PAT-WIN-RATE(1) TO WS-PL-WINRATE.
008780     WRITE BACKRPT-RECORD FROM WS-RPT-PATTERN-LINE-2.
008790*
008800     MOVE WS-RESULT-TOTAL-TRADES(1) TO WS-SL-TRADES.
008810     MOVE WS-RESULT-WIN-TRADES(1)   TO WS-SL-WINS.
008820     MOVE WS-RESULT-LOSS-TRADES(1)  TO WS-SL-LOSSES.
008830     WRITE BACKRPT-RECORD FROM WS-RPT-STATS-LINE.
008840*
008850     WRITE BACKRPT-RECORD FROM WS-RPT-BLANK-LINE.
008860     WRITE BACKRPT-RECORD FROM WS-RPT-SAMPLE-HDR.
008870*
008880     PERFORM D0240-WRITE-SAMPLE-TRADES THRU D0240-EXIT.
008890*
008900 D0230-EXIT.
008910     EXIT.
008920*
008930 D0240-WRITE-SAMPLE-TRADES.
008940*
008950*    RE-READ TRADELOG FOR THE TOP PERFORMER'S FIRST TEN TRADES.
008960*    TRADELOG IS WRITE-ONLY DURING THE BACKTEST PASS, SO THIS IS
008970*    A SEPARATE OPEN-INPUT/CLOSE FROM THE ONE ABOVE.
008980*
008990     MOVE 0 TO WS-SAMPLE-COUNT.
009000     SET WS-TRADELOG-EOF TO FALSE.
009010*
009020     OPEN INPUT TRADELOG-FILE.
009030     IF WS-TRADELOG-STATUS NOT = '00'
009040         DISPLAY 'BKTEST - ERROR RE-OPENING TRADELOG: '
009050                  WS-TRADELOG-STATUS
009060         GO TO D0240-EXIT
009070     END-IF.
009080*
009090     PERFORM D0250-READ-TRADELOG THRU D0250-EXIT.
009100*
009110 D0260-SAMPLE-LOOP.
009120     IF WS-TRADELOG-EOF OR WS-SAMPLE-COUNT >= 10
009130         GO TO D0240-DONE
009140     END-IF.
009150*
009160     IF TRD-SYMBOL = WS-RESULT-SYMBOL(1)
009170         PERFORM D0270-WRITE-ONE-SAMPLE THRU D0270-EXIT
009180         ADD 1 TO WS-SAMPLE-COUNT
009190     END-IF.
009200*
009210     PERFORM D0250-READ-TRADELOG THRU D0250-EXIT.
009220     GO TO D0260-SAMPLE-LOOP.
009230*
009240 D0240-DONE.
009250     CLOSE TRADELOG-FILE.
009260 D0240-EXIT.
009270     EXIT.
009280*
009290 D0250-READ-TRADELOG.
009300     READ TRADELOG-FILE
009310         AT END
009320             SET WS-TRADELOG-EOF TO TRUE
009330     END-READ.
009340 D0250-EXIT.
009350     EXIT.
009360*
009370 D0270-WRITE-ONE-SAMPLE.
009380     MOVE TRD-ENTRY-TIME TO WS-SM-ENTRY-TIME.
009390     MOVE TRD-ENTRY-PRICE TO WS-SM-ENTRY-PX.
009400     MOVE TRD-EXIT-PRICE  TO WS-SM-EXIT-PX.
009410     MOVE TRD-PROFIT-PCT  TO WS-SM-PNL.
009420     MOVE TRD-HOLD-MINUTES TO WS-SM-MINUTES.
009430     WRITE BACKRPT-RECORD FROM WS-RPT-SAMPLE-LINE.
009440 D0270-EXIT.
009450     EXIT.
009460*
009470 END PROGRAM BKTEST.
