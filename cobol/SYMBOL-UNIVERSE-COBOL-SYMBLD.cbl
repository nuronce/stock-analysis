000100******************************************************************
000110* Author: D J TRENT
000120* Installation: MARKETWATCH DATA SERVICES
000130* Date-Written: 1985-05-14
000140* Purpose: BUILD THE SYMBOL MASTER FILE FROM THE TEN SECTOR
000150*        : CATEGORY TABLES AND WRITE IT SORTED AND DEDUPED
000160* Tectonics: COBC
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190*-----------------------*
000200 PROGRAM-ID.    SYMBLD.
000210 AUTHOR.        D J TRENT.
000220 INSTALLATION.  MARKETWATCH DATA SERVICES.
000230 DATE-WRITTEN.  1985-05-14.
000240 DATE-COMPILED.
000250 SECURITY.      UNCLASSIFIED.
000260******************************************************************
000270*                      PROGRAM NARRATIVE                         *
000280*                                                                *
000290*  BUILDS THE SYMBOL-MASTER FILE (SYMMAST) FROM TEN SECTOR        *
000300*  CATEGORY TABLES CARRIED IN WORKING STORAGE - MEGA-CAP,         *
000310*  LARGE-TECH, FINANCE, HEALTHCARE, INDUSTRIAL, CONSUMER,         *
000320*  ENERGY, COMMUNICATIONS, OTHER AND MIDCAP.  THE TEN LISTS ARE   *
000330*  MERGED INTO ONE UNIVERSE, DUPLICATE TICKERS ARE DROPPED, THE   *
000340*  SURVIVORS ARE SORTED ALPHABETICALLY AND THE LIST IS CAPPED AT  *
000350*  100 ENTRIES BEFORE IT IS WRITTEN OUT.  RUN THIS JOB ONLY WHEN  *
000360*  THE SYMBOL ROSTER CHANGES - TRNPAT, BKTEST AND ANALRPT ALL     *
000370*  TREAT SYMMAST AS READ-ONLY REFERENCE DATA.                     *
000380*                                                                *
000390*        OUTPUT:        SYMMAST  -  SYMBOL MASTER FILE            *
000400*                                                                *
000410******************************************************************
000420*                       CHANGE LOG                               *
000430* 1985-05-14 RLW  ORIGINAL - FOUR CATEGORY TABLES, 40 SYMBOLS     *
000440* 1988-03-02 RLW  ADDED FINANCE AND ENERGY TABLES (REQ. MKT-0198) *
000450* 1990-09-06 DJT  ADDED HEALTHCARE, COMMUNICATIONS, OTHER AND     *
000460*                 MIDCAP TABLES - NOW TEN CATEGORIES (MKT-0410)   *
000470* 1993-11-15 DJT  ADDED DEDUPLICATION PASS - TWO TABLES HAD       *
000480*                 STARTED CARRYING THE SAME TICKER (MKT-0522)     *
000490* 1997-06-02 DJT  ADDED THE 100-SYMBOL CAP AND ALPHA SORT         *
000500*                 (REQ. MKT-0690)                                *
000510* 1999-02-08 SKN  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD, NO   *
000520*                 CHANGE REQUIRED                                 *
000530* 2003-08-21 MHL  REBUILT THE MIDCAP TABLE AFTER THE MKT-0933     *
000540*                 ROSTER REVIEW DROPPED SEVEN DELISTED TICKERS    *
000550******************************************************************
000560*-----------------------*
000570 ENVIRONMENT DIVISION.
000580*-----------------------*
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650*
000660     SELECT SYMMAST-FILE ASSIGN TO SYMMAST
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-SYMMAST-STATUS.
000690*
000700*-----------------------*
000710 DATA DIVISION.
000720*-----------------------*
000730 FILE SECTION.
000740*
000750 FD  SYMMAST-FILE
000760     RECORDING MODE IS F.
000770     COPY SYMMST.
000780*
000790 WORKING-STORAGE SECTION.
000800*
000810 01  WS-FILE-STATUSES.
000820     05  WS-SYMMAST-STATUS        PIC X(02) VALUE SPACES.
000830     05  FILLER                   PIC X(02) VALUE SPACES.
000840*
000850 01  WS-SWITCHES.
000860     05  WS-DUP-FOUND-SW          PIC X(01) VALUE 'N'.
000870         88  WS-DUP-FOUND               VALUE 'Y'.
000880     05  FILLER                   PIC X(01) VALUE SPACES.
000890*
000900 01  WS-COUNTERS                  COMP.
000910     05  WS-CAT-SUB               PIC S9(04).
000920     05  WS-MERGE-SUB             PIC S9(04).
000930     05  WS-UNIQUE-SUB            PIC S9(04).
000940     05  WS-SORT-OUTER            PIC S9(04).
000950     05  WS-SORT-INNER            PIC S9(04).
000960     05  WS-CHECK-SUB             PIC S9(04).
000970     05  WS-WRITE-COUNT           PIC S9(04).
000980     05  WS-DROPPED-COUNT         PIC S9(04).
000990     05  WS-MERGED-TOTAL          PIC S9(04).
001000     05  FILLER                   PIC X(01) DISPLAY VALUE SPACES.
001010*
001020******************************************************************
001030*    TEN SECTOR CATEGORY TABLES - ONE OCCURS TABLE PER SECTOR.    *
001040*    THIS IS THE SAME "LOAD THE TABLE WITH VALUE CLAUSES" STYLE   *
001050*    USED ELSEWHERE FOR SMALL REFERENCE TABLES; A DATABASE TABLE  *
001060*    WAS CONSIDERED AND REJECTED (MKT-0198 NOTES) SINCE THE LIST  *
001070*    CHANGES ONLY A FEW TIMES A YEAR.                             *
001080******************************************************************
001090 01  WS-MEGA-CAP-TABLE.
001100     05  FILLER PIC X(08) VALUE 'AAPL    '.
001110     05  FILLER PIC X(08) VALUE 'MSFT    '.
001120     05  FILLER PIC X(08) VALUE 'AMZN    '.
001130     05  FILLER PIC X(08) VALUE 'GOOGL   '.
001140     05  FILLER PIC X(08) VALUE 'GOOG    '.
001150     05  FILLER PIC X(08) VALUE 'BRK.B   '.
001160     05  FILLER PIC X(08) VALUE 'UNH     '.
001170     05  FILLER PIC X(08) VALUE 'JNJ     '.
001180 01  WS-MEGA-CAP-R REDEFINES WS-MEGA-CAP-TABLE.
001190     05  WS-MEGA-CAP-ENTRY        PIC X(08) OCCURS 8 TIMES.
001200*
001210 01  WS-LARGE-TECH-TABLE.
001220     05  FILLER PIC X(08) VALUE 'NVDA    '.
001230     05  FILLER PIC X(08) VALUE 'META    '.
001240     05  FILLER PIC X(08) VALUE 'TSLA    '.
001250     05  FILLER PIC X(08) VALUE 'AVGO    '.
001260     05  FILLER PIC X(08) VALUE 'ORCL    '.
001270     05  FILLER PIC X(08) VALUE 'CRM     '.
001280     05  FILLER PIC X(08) VALUE 'ADBE    '.
001290     05  FILLER PIC X(08) VALUE 'CSCO    '.
001300     05  FILLER PIC X(08) VALUE 'INTC    '.
001310     05  FILLER PIC X(08) VALUE 'AMD     '.
001320 01  WS-LARGE-TECH-R REDEFINES WS-LARGE-TECH-TABLE.
001330     05  WS-LARGE-TECH-ENTRY      PIC X(08) OCCURS 10 TIMES.
001340*
001350 01  WS-FINANCE-TABLE.
001360     05  FILLER PIC X(08) VALUE 'JPM     '.
001370     05  FILLER PIC X(08) VALUE 'BAC     '.
001380     05  FILLER PIC X(08) VALUE 'WFC     '.
001390     05  FILLER PIC X(08) VALUE 'GS      '.
001400     05  FILLER PIC X(08) VALUE 'MS      '.
001410     05  FILLER PIC X(08) VALUE 'C       '.
001420     05  FILLER PIC X(08) VALUE 'AXP     '.
001430     05  FILLER PIC X(08) VALUE 'BLK     '.
001440     05  FILLER PIC X(08) VALUE 'SCHW    '.
001450     05  FILLER PIC X(08) VALUE 'SPGI    '.
001460 01  WS-FINANCE-R REDEFINES WS-FINANCE-TABLE.
001470     05  WS-FINANCE-ENTRY         PIC X(08) OCCURS 10 TIMES.
001480*
001490 01  WS-HEALTHCARE-TABLE.
001500     05  FILLER PIC X(08) VALUE 'LLY     '.
001510     05  FILLER PIC X(08) VALUE 'PFE     '.
001520     05  FILLER PIC X(08) VALUE 'MRK     '.
001530     05  FILLER PIC X(08) VALUE 'ABBV    '.
001540     05  FILLER PIC X(08) VALUE 'TMO     '.
001550     05  FILLER PIC X(08) VALUE 'ABT     '.
001560     05  FILLER PIC X(08) VALUE 'DHR     '.
001570     05  FILLER PIC X(08) VALUE 'BMY     '.
001580     05  FILLER PIC X(08) VALUE 'CVS     '.
001590     05  FILLER PIC X(08) VALUE 'MDT     '.
001600 01  WS-HEALTHCARE-R REDEFINES WS-HEALTHCARE-TABLE.
001610     05  WS-HEALTHCARE-ENTRY      PIC X(08) OCCURS 10 TIMES.
001620*
001630 01  WS-INDUSTRIAL-TABLE.
001640     05  FILLER PIC X(08) VALUE 'HON     '.
001650     05  FILLER PIC X(08) VALUE 'UPS     '.
001660     05  FILLER PIC X(08) VALUE 'BA      '.
001670     05  FILLER PIC X(08) VALUE 'CAT     '.
001680     05  FILLER PIC X(08) VALUE 'GE      '.
001690     05  FILLER PIC X(08) VALUE 'RTX     '.
001700     05  FILLER PIC X(08) VALUE 'LMT     '.
001710     05  FILLER PIC X(08) VALUE 'MMM     '.
001720     05  FILLER PIC X(08) VALUE 'DE      '.
001730     05  FILLER PIC X(08) VALUE 'UNP     '.
001740 01  WS-INDUSTRIAL-R REDEFINES WS-INDUSTRIAL-TABLE.
001750     05  WS-INDUSTRIAL-ENTRY      PIC X(08) OCCURS 10 TIMES.
001760*
001770 01  WS-CONSUMER-TABLE.
001780     05  FILLER PIC X(08) VALUE 'PG      '.
001790     05  FILLER PIC X(08) VALUE 'KO      '.
001800     05  FILLER PIC X(08) VALUE 'PEP     '.
001810     05  FILLER PIC X(08) VALUE 'WMT     '.
001820     05  FILLER PIC X(08) VALUE 'COST    '.
001830     05  FILLER PIC X(08) VALUE 'MCD     '.
001840     05  FILLER PIC X(08) VALUE 'NKE     '.
001850     05  FILLER PIC X(08) VALUE 'SBUX    '.
001860     05  FILLER PIC X(08) VALUE 'TGT     '.
001870     05  FILLER PIC X(08) VALUE 'HD      '.
001880 01  WS-CONSUMER-R REDEFINES WS-CONSUMER-TABLE.
001890     05  WS-CONSUMER-ENTRY        PIC X(08) OCCURS 10 TIMES.
001900*
001910 01  WS-ENERGY-TABLE.
001920     05  FILLER PIC X(08) VALUE 'XOM     '.
001930     05  FILLER PIC X(08) VALUE 'CVX     '.
001940     05  FILLER PIC X(08) VALUE 'COP     '.
001950     05  FILLER PIC X(08) VALUE 'SLB     '.
001960     05  FILLER PIC X(08) VALUE 'EOG     '.
001970     05  FILLER PIC X(08) VALUE 'PXD     '.
001980     05  FILLER PIC X(08) VALUE 'MPC     '.
001990     05  FILLER PIC X(08) VALUE 'PSX     '.
002000     05  FILLER PIC X(08) VALUE 'VLO     '.
002010     05  FILLER PIC X(08) VALUE 'OXY     '.
002020 01  WS-ENERGY-R REDEFINES WS-ENERGY-TABLE.
002030     05  WS-ENERGY-ENTRY          PIC X(08) OCCURS 10 TIMES.
002040*
002050 01  WS-COMMUNICATIONS-TABLE.
002060     05  FILLER PIC X(08) VALUE 'VZ      '.
002070     05  FILLER PIC X(08) VALUE 'T       '.
002080     05  FILLER PIC X(08) VALUE 'TMUS    '.
002090     05  FILLER PIC X(08) VALUE 'CMCSA   '.
002100     05  FILLER PIC X(08) VALUE 'DIS     '.
002110     05  FILLER PIC X(08) VALUE 'NFLX    '.
002120     05  FILLER PIC X(08) VALUE 'CHTR    '.
002130     05  FILLER PIC X(08) VALUE 'EA      '.
002140     05  FILLER PIC X(08) VALUE 'TTWO    '.
002150     05  FILLER PIC X(08) VALUE 'WBD     '.
002160 01  WS-COMMUNICATIONS-R REDEFINES WS-COMMUNICATIONS-TABLE.
002170     05  WS-COMMUNICATIONS-ENTRY  PIC X(08) OCCURS 10 TIMES.
002180*
002190 01  WS-OTHER-TABLE.
002200     05  FILLER PIC X(08) VALUE 'LIN     '.
002210     05  FILLER PIC X(08) VALUE 'SHW     '.
002220     05  FILLER PIC X(08) VALUE 'ECL     '.
002230     05  FILLER PIC X(08) VALUE 'NEE     '.
002240     05  FILLER PIC X(08) VALUE 'DUK     '.
002250     05  FILLER PIC X(08) VALUE 'SO      '.
002260     05  FILLER PIC X(08) VALUE 'AEP     '.
002270     05  FILLER PIC X(08) VALUE 'PLD     '.
002280     05  FILLER PIC X(08) VALUE 'AMT     '.
002290     05  FILLER PIC X(08) VALUE 'EQIX    '.
002300 01  WS-OTHER-R REDEFINES WS-OTHER-TABLE.
002310     05  WS-OTHER-ENTRY           PIC X(08) OCCURS 10 TIMES.
002320*
002330 01  WS-MIDCAP-TABLE.
002340     05  FILLER PIC X(08) VALUE 'ETSY    '.
002350     05  FILLER PIC X(08) VALUE 'ROKU    '.
002360     05  FILLER PIC X(08) VALUE 'PINS    '.
002370     05  FILLER PIC X(08) VALUE 'SNAP    '.
002380     05  FILLER PIC X(08) VALUE 'DDOG    '.
002390     05  FILLER PIC X(08) VALUE 'NET     '.
002400     05  FILLER PIC X(08) VALUE 'ZS      '.
002410     05  FILLER PIC X(08) VALUE 'CRWD    '.
002420     05  FILLER PIC X(08) VALUE 'PLTR    '.
002430     05  FILLER PIC X(08) VALUE 'U       '.
002440     05  FILLER PIC X(08) VALUE 'DOCU    '.
002450     05  FILLER PIC X(08) VALUE 'TWLO    '.
002460 01  WS-MIDCAP-R REDEFINES WS-MIDCAP-TABLE.
002470     05  WS-MIDCAP-ENTRY          PIC X(08) OCCURS 12 TIMES.
002480*
002490******************************************************************
002500*    CATEGORY DIRECTORY - DRIVES THE MERGE LOOP SO A NEW SECTOR   *
002510*    TABLE CAN BE ADDED WITHOUT TOUCHING THE PROCEDURE DIVISION.  *
002520******************************************************************
002530 01  WS-CATEGORY-DIRECTORY.
002540     05  WS-CAT-DIR-ENTRY OCCURS 10 TIMES.
002550         10  WS-CAT-DIR-NAME      PIC X(16).
002560         10  WS-CAT-DIR-COUNT     PIC 9(02).
002570     05  FILLER                   PIC X(01) VALUE SPACES.
002580*
002590 01  WS-MERGE-TABLE.
002600     05  WS-MERGE-ENTRY OCCURS 100 TIMES
002610         ASCENDING KEY IS WS-MERGE-ENTRY
002620         INDEXED BY WS-MERGE-NDX  PIC X(08).
002630     05  FILLER                   PIC X(01) VALUE SPACES.
002640*
002650 01  WS-UNIQUE-TABLE.
002660     05  WS-UNIQUE-ENTRY OCCURS 100 TIMES PIC X(08).
002670     05  FILLER                   PIC X(01) VALUE SPACES.
002680*
002690*-----------------------*
002700 PROCEDURE DIVISION.
002710*-----------------------*
002720 000-BUILD-SYMBOL-MASTER.
002730*
002740     DISPLAY '--------------------------------------------------'.
002750     DISPLAY 'SYMBLD - SYMBOL UNIVERSE TABLE BUILDER'.
002760     DISPLAY '--------------------------------------------------'.
002770*
002780     PERFORM A1000-INIT-CATEGORY-DIRECTORY.
002790     PERFORM B1000-LOAD-CATEGORY-TABLES.
002800     PERFORM C1000-BUILD-UNIVERSE.
002810     PERFORM D1000-WRITE-SYMMAST.
002820*
002830     DISPLAY 'SYMBOLS MERGED    : ' WS-MERGED-TOTAL.
002840     DISPLAY 'DUPLICATES DROPPED: ' WS-DROPPED-COUNT.
002850     DISPLAY 'SYMBOLS WRITTEN   : ' WS-WRITE-COUNT.
002860     DISPLAY '--------------------------------------------------'.
002870*
002880     STOP RUN.
002890*
002900 A1000-INIT-CATEGORY-DIRECTORY.
002910*
002920*    NAME EACH CATEGORY AND RECORD HOW MANY TICKERS ITS TABLE
002930*    HOLDS - REFERENCE DATA ONLY, NOT WALKED BY SUBSCRIPT.
002940*
002950     MOVE 'MEGA-CAP        '     TO WS-CAT-DIR-NAME(1).
002960     MOVE 8                      TO WS-CAT-DIR-COUNT(1).
002970     MOVE 'LARGE-TECH      '     TO WS-CAT-DIR-NAME(2).
002980     MOVE 10                     TO WS-CAT-DIR-COUNT(2).
002990     MOVE 'FINANCE         '     TO WS-CAT-DIR-NAME(3).
003000     MOVE 10                     TO WS-CAT-DIR-COUNT(3).
003010     MOVE 'HEALTHCARE      '     TO WS-CAT-DIR-NAME(4).
003020     MOVE 10                     TO WS-CAT-DIR-COUNT(4).
003030     MOVE 'INDUSTRIAL      '     TO WS-CAT-DIR-NAME(5).
003040     MOVE 10                     TO WS-CAT-DIR-COUNT(5).
003050     MOVE 'CONSUMER        '     TO WS-CAT-DIR-NAME(6).
003060     MOVE 10                     TO WS-CAT-DIR-COUNT(6).
003070     MOVE 'ENERGY          '     TO WS-CAT-DIR-NAME(7).
003080     MOVE 10                     TO WS-CAT-DIR-COUNT(7).
003090     MOVE 'COMMUNICATIONS  '     TO WS-CAT-DIR-NAME(8).
003100     MOVE 10                     TO WS-CAT-DIR-COUNT(8).
003110     MOVE 'OTHER           '     TO WS-CAT-DIR-NAME(9).
003120     MOVE 10                     TO WS-CAT-DIR-COUNT(9).
003130     MOVE 'MIDCAP          '     TO WS-CAT-DIR-NAME(10).
003140     MOVE 12                     TO WS-CAT-DIR-COUNT(10).
003150*
003160 B1000-LOAD-CATEGORY-TABLES.
003170*
003180*    THE TEN TABLES ABOVE ARE ALREADY VALUE-LOADED AT PROGRAM
003190*    START (THE MULTILEVELTABEL/1LTABLE STYLE) - NOTHING TO
003200*    READ FROM DISK HERE.  THIS PARAGRAPH IS THE HOOK FOR WHEN
003210*    THE ROSTER IS EVENTUALLY DRIVEN FROM A FEED FILE INSTEAD.
003220*
003230     CONTINUE.
003240*
003250 C1000-BUILD-UNIVERSE.
003260*
003270     PERFORM C1100-MERGE-CATEGORIES.
003280     PERFORM C1200-DEDUPLICATE.
003290     PERFORM C1300-SORT-ALPHABETICALLY.
003300     PERFORM C1400-TRUNCATE-TO-100.
003310*
003320 C1100-MERGE-CATEGORIES.
003330*
003340     MOVE 0 TO WS-MERGE-SUB.
003350     PERFORM C1105-MERGE-ONE-CATEGORY
003360         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 10.
003370*
003380     MOVE WS-MERGE-SUB TO WS-MERGED-TOTAL.
003390     SUBTRACT 1 FROM WS-MERGED-TOTAL.
003400*
003410 C1105-MERGE-ONE-CATEGORY.
003420     EVALUATE WS-CAT-SUB
003430         WHEN 1
003440             PERFORM C1110-MERGE-MEGA-CAP
003450         WHEN 2
003460             PERFORM C1120-MERGE-LARGE-TECH
003470         WHEN 3
003480             PERFORM C1130-MERGE-FINANCE
003490         WHEN 4
003500             PERFORM C1140-MERGE-HEALTHCARE
003510         WHEN 5
003520             PERFORM C1150-MERGE-INDUSTRIAL
003530         WHEN 6
003540             PERFORM C1160-MERGE-CONSUMER
003550         WHEN 7
003560             PERFORM C1170-MERGE-ENERGY
003570         WHEN 8
003580             PERFORM C1180-MERGE-COMMUNICATIONS
003590         WHEN 9
003600             PERFORM C1190-MERGE-OTHER
003610         WHEN 10
003620             PERFORM C1195-MERGE-MIDCAP
003630     END-EVALUATE.
003640*
003650 C1110-MERGE-MEGA-CAP.
003660     PERFORM C1111-MERGE-MEGA-CAP-ENTRY
003670         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 8.
003680*
003690 C1111-MERGE-MEGA-CAP-ENTRY.
003700     ADD 1 TO WS-MERGE-SUB.
003710     MOVE WS-MEGA-CAP-ENTRY(WS-CHECK-SUB)
003720                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
003730*
003740 C1120-MERGE-LARGE-TECH.
003750     PERFORM C1121-MERGE-LARGE-TECH-ENTRY
003760         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 10.
003770*
003780 C1121-MERGE-LARGE-TECH-ENTRY.
003790     ADD 1 TO WS-MERGE-SUB.
003800     MOVE WS-LARGE-TECH-ENTRY(WS-CHECK-SUB)
003810                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
003820*
003830 C1130-MERGE-FINANCE.
003840     PERFORM C1131-MERGE-FINANCE-ENTRY
003850         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 10.
003860*
003870 C1131-MERGE-FINANCE-ENTRY.
003880     ADD 1 TO WS-MERGE-SUB.
003890     MOVE WS-FINANCE-ENTRY(WS-CHECK-SUB)
003900                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
003910*
003920 C1140-MERGE-HEALTHCARE.
003930     PERFORM C1141-MERGE-HEALTHCARE-ENTRY
003940         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 10.
003950*
003960 C1141-MERGE-HEALTHCARE-ENTRY.
003970     ADD 1 TO WS-MERGE-SUB.
003980     MOVE WS-HEALTHCARE-ENTRY(WS-CHECK-SUB)
003990                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
004000*
004010 C1150-MERGE-INDUSTRIAL.
004020     PERFORM C1151-MERGE-INDUSTRIAL-ENTRY
004030         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 10.
004040*
004050 C1151-MERGE-INDUSTRIAL-ENTRY.
004060     ADD 1 TO WS-MERGE-SUB.
004070     MOVE WS-INDUSTRIAL-ENTRY(WS-CHECK-SUB)
004080                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
004090*
004100 C1160-MERGE-CONSUMER.
004110     PERFORM C1161-MERGE-CONSUMER-ENTRY
004120         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 10.
004130*
004140 C1161-MERGE-CONSUMER-ENTRY.
004150     ADD 1 TO WS-MERGE-SUB.
004160     MOVE WS-CONSUMER-ENTRY(WS-CHECK-SUB)
004170                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
004180*
004190 C1170-MERGE-ENERGY.
004200     PERFORM C1171-MERGE-ENERGY-ENTRY
004210         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 10.
004220*
004230 C1171-MERGE-ENERGY-ENTRY.
004240     ADD 1 TO WS-MERGE-SUB.
004250     MOVE WS-ENERGY-ENTRY(WS-CHECK-SUB)
004260                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
004270*
004280 C1180-MERGE-COMMUNICATIONS.
004290     PERFORM C1181-MERGE-COMMUNICATIONS-ENTRY
004300         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 10.
004310*
004320 C1181-MERGE-COMMUNICATIONS-ENTRY.
004330     ADD 1 TO WS-MERGE-SUB.
004340     MOVE WS-COMMUNICATIONS-ENTRY(WS-CHECK-SUB)
004350                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
004360*
004370 C1190-MERGE-OTHER.
004380     PERFORM C1191-MERGE-OTHER-ENTRY
004390         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 10.
004400*
004410 C1191-MERGE-OTHER-ENTRY.
004420     ADD 1 TO WS-MERGE-SUB.
004430     MOVE WS-OTHER-ENTRY(WS-CHECK-SUB)
004440                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
004450*
004460 C1195-MERGE-MIDCAP.
004470     PERFORM C1196-MERGE-MIDCAP-ENTRY
004480         VARYING WS-CHECK-SUB FROM 1 BY 1 UNTIL WS-CHECK-SUB > 12.
004490*
004500 C1196-MERGE-MIDCAP-ENTRY.
004510     ADD 1 TO WS-MERGE-SUB.
004520     MOVE WS-MIDCAP-ENTRY(WS-CHECK-SUB)
004530                           TO WS-MERGE-ENTRY(WS-MERGE-SUB).
004540*
004550 C1200-DEDUPLICATE.
004560*
004570*    R30 - DROP ANY TICKER ALREADY CARRIED IN WS-UNIQUE-TABLE
004580*    BEFORE ADDING IT.  A SECTOR TABLE HAS NEVER YET CARRIED A
004590*    TICKER FROM ANOTHER SECTOR, BUT MKT-0522 PROVED IT CAN.
004600*
004610     MOVE 0 TO WS-UNIQUE-SUB.
004620     MOVE 0 TO WS-DROPPED-COUNT.
004630     PERFORM C1210-DEDUP-ONE-ENTRY
004640         VARYING WS-MERGE-SUB FROM 1 BY 1
004650         UNTIL WS-MERGE-SUB > WS-MERGED-TOTAL.
004660*
004670 C1210-DEDUP-ONE-ENTRY.
004680     SET WS-DUP-FOUND TO FALSE.
004690     PERFORM C1211-DEDUP-CHECK-ONE
004700         VARYING WS-CHECK-SUB FROM 1 BY 1
004710         UNTIL WS-CHECK-SUB > WS-UNIQUE-SUB OR WS-DUP-FOUND.
004720     IF WS-DUP-FOUND
004730         ADD 1 TO WS-DROPPED-COUNT
004740     ELSE
004750         ADD 1 TO WS-UNIQUE-SUB
004760         MOVE WS-MERGE-ENTRY(WS-MERGE-SUB)
004770                           TO WS-UNIQUE-ENTRY(WS-UNIQUE-SUB)
004780     END-IF.
004790*
004800 C1211-DEDUP-CHECK-ONE.
004810     IF WS-MERGE-ENTRY(WS-MERGE-SUB) =
004820        WS-UNIQUE-ENTRY(WS-CHECK-SUB)
004830         SET WS-DUP-FOUND TO TRUE
004840     END-IF.
004850*
004860 C1300-SORT-ALPHABETICALLY.
004870*
004880*    STRAIGHT INSERTION SORT - THE UNIVERSE NEVER EXCEEDS 100
004890*    ENTRIES SO A SORT VERB AND A SCRATCH FILE ARE NOT WORTH
004900*    THE OVERHEAD (SEE MKT-0690 SIGN-OFF NOTES).
004910*
004920     PERFORM C1305-SORT-ONE-PASS
004930         VARYING WS-SORT-OUTER FROM 2 BY 1
004940         UNTIL WS-SORT-OUTER > WS-UNIQUE-SUB.
004950*
004960 C1305-SORT-ONE-PASS.
004970     MOVE WS-SORT-OUTER TO WS-SORT-INNER.
004980     PERFORM C1310-SORT-SHIFT-DOWN
004990         UNTIL WS-SORT-INNER NOT > 1
005000         OR WS-UNIQUE-ENTRY(WS-SORT-INNER) NOT <
005010            WS-UNIQUE-ENTRY(WS-SORT-INNER - 1).
005020*
005030 C1310-SORT-SHIFT-DOWN.
005040     MOVE WS-UNIQUE-ENTRY(WS-SORT-INNER) TO WS-MERGE-ENTRY(1).
005050     MOVE WS-UNIQUE-ENTRY(WS-SORT-INNER - 1)
005060                       TO WS-UNIQUE-ENTRY(WS-SORT-INNER).
005070     MOVE WS-MERGE-ENTRY(1) TO WS-UNIQUE-ENTRY(WS-SORT-INNER - 1).
005080     SUBTRACT 1 FROM WS-SORT-INNER.
005090*
005100 C1400-TRUNCATE-TO-100.
005110*
005120     IF WS-UNIQUE-SUB > 100
005130         MOVE 100 TO WS-UNIQUE-SUB
005140     END-IF.
005150*
005160 D1000-WRITE-SYMMAST.
005170*
005180     OPEN OUTPUT SYMMAST-FILE.
005190     IF WS-SYMMAST-STATUS NOT = '00'
005200         DISPLAY 'SYMBLD - ERROR OPENING SYMMAST: '
005210                  WS-SYMMAST-STATUS
005220         STOP RUN
005230     END-IF.
005240*
005250     MOVE 0 TO WS-WRITE-COUNT.
005260     PERFORM D1100-WRITE-ALL-ENTRIES.
005270*
005280     CLOSE SYMMAST-FILE.
005290*
005300 D1100-WRITE-ALL-ENTRIES.
005310     PERFORM D1110-WRITE-ONE-ENTRY
005320         VARYING WS-MERGE-SUB FROM 1 BY 1
005330         UNTIL WS-MERGE-SUB > WS-UNIQUE-SUB.
005340*
005350 D1110-WRITE-ONE-ENTRY.
005360     MOVE WS-UNIQUE-ENTRY(WS-MERGE-SUB) TO SYM-TICKER.
005370     PERFORM D1200-LOOKUP-CATEGORY.
005380     WRITE SYM-MASTER-RECORD.
005390     ADD 1 TO WS-WRITE-COUNT.
005400*
005410 D1200-LOOKUP-CATEGORY.
005420*
005430*    A TICKER'S CATEGORY IS WHICHEVER SECTOR TABLE IT CAME FROM.
005440*    RE-SCAN THE TEN TABLES RATHER THAN CARRY A PARALLEL
005450*    CATEGORY ARRAY THROUGH THE SORT - THE UNIVERSE IS SMALL.
005460*
005470     SET WS-DUP-FOUND TO FALSE.
005480     PERFORM D1210-SCAN-MEGA-CAP.
005490     IF NOT WS-DUP-FOUND PERFORM D1220-SCAN-LARGE-TECH END-IF.
005500     IF NOT WS-DUP-FOUND PERFORM D1230-SCAN-FINANCE END-IF.
005510     IF NOT WS-DUP-FOUND PERFORM D1240-SCAN-HEALTHCARE END-IF.
005520     IF NOT WS-DUP-FOUND PERFORM D1250-SCAN-INDUSTRIAL END-IF.
005530     IF NOT WS-DUP-FOUND PERFORM D1260-SCAN-CONSUMER END-IF.
005540     IF NOT WS-DUP-FOUND PERFORM D1270-SCAN-ENERGY END-IF.
005550     IF NOT WS-DUP-FOUND
005560         PERFORM D1280-SCAN-COMMUNICATIONS
005570     END-IF.
005580     IF NOT WS-DUP-FOUND PERFORM D1290-SCAN-OTHER END-IF.
005590     IF NOT WS-DUP-FOUND PERFORM D1295-SCAN-MIDCAP END-IF.
005600*
005610 D1210-SCAN-MEGA-CAP.
005620     PERFORM D1211-CHECK-MEGA-CAP-ENTRY
005630         VARYING WS-CHECK-SUB FROM 1 BY 1
005640         UNTIL WS-CHECK-SUB > 8 OR WS-DUP-FOUND.
005650*
005660 D1211-CHECK-MEGA-CAP-ENTRY.
005670     IF SYM-TICKER = WS-MEGA-CAP-ENTRY(WS-CHECK-SUB)
005680         MOVE 'MEGA-CAP        ' TO SYM-CATEGORY
005690         SET WS-DUP-FOUND TO TRUE
005700     END-IF.
005710*
005720 D1220-SCAN-LARGE-TECH.
005730     PERFORM D1221-CHECK-LARGE-TECH-ENTRY
005740         VARYING WS-CHECK-SUB FROM 1 BY 1
005750         UNTIL WS-CHECK-SUB > 10 OR WS-DUP-FOUND.
005760*
005770 D1221-CHECK-LARGE-TECH-ENTRY.
005780     IF SYM-TICKER = WS-LARGE-TECH-ENTRY(WS-CHECK-SUB)
005790         MOVE 'LARGE-TECH      ' TO SYM-CATEGORY
005800         SET WS-DUP-FOUND TO TRUE
005810     END-IF.
005820*
005830 D1230-SCAN-FINANCE.
005840     PERFORM D1231-CHECK-FINANCE-ENTRY
005850         VARYING WS-CHECK-SUB FROM 1 BY 1
005860         UNTIL WS-CHECK-SUB > 10 OR WS-DUP-FOUND.
005870*
005880 D1231-CHECK-FINANCE-ENTRY.
005890     IF SYM-TICKER = WS-FINANCE-ENTRY(WS-CHECK-SUB)
005900         MOVE 'FINANCE         ' TO SYM-CATEGORY
005910         SET WS-DUP-FOUND TO TRUE
005920     END-IF.
005930*
005940 D1240-SCAN-HEALTHCARE.
005950     PERFORM D1241-CHECK-HEALTHCARE-ENTRY
005960         VARYING WS-CHECK-SUB FROM 1 BY 1
005970         UNTIL WS-CHECK-SUB > 10 OR WS-DUP-FOUND.
005980*
005990 D1241-CHECK-HEALTHCARE-ENTRY.
006000     IF SYM-TICKER = WS-HEALTHCARE-ENTRY(WS-CHECK-SUB)
006010         MOVE 'HEALTHCARE      ' TO SYM-CATEGORY
006020         SET WS-DUP-FOUND TO TRUE
006030     END-IF.
006040*
006050 D1250-SCAN-INDUSTRIAL.
006060     PERFORM D1251-CHECK-INDUSTRIAL-ENTRY
006070         VARYING WS-CHECK-SUB FROM 1 BY 1
006080         UNTIL WS-CHECK-SUB > 10 OR WS-DUP-FOUND.
006090*
006100 D1251-CHECK-INDUSTRIAL-ENTRY.
006110     IF SYM-TICKER = WS-INDUSTRIAL-ENTRY(WS-CHECK-SUB)
006120         MOVE 'INDUSTRIAL      ' TO SYM-CATEGORY
006130         SET WS-DUP-FOUND TO TRUE
006140     END-IF.
006150*
006160 D1260-SCAN-CONSUMER.
006170     PERFORM D1261-CHECK-CONSUMER-ENTRY
006180         VARYING WS-CHECK-SUB FROM 1 BY 1
006190         UNTIL WS-CHECK-SUB > 10 OR WS-DUP-FOUND.
006200*
006210 D1261-CHECK-CONSUMER-ENTRY.
006220     IF SYM-TICKER = WS-CONSUMER-ENTRY(WS-CHECK-SUB)
006230         MOVE 'CONSUMER        ' TO SYM-CATEGORY
006240         SET WS-DUP-FOUND TO TRUE
006250     END-IF.
006260*
006270 D1270-SCAN-ENERGY.
006280     PERFORM D1271-CHECK-ENERGY-ENTRY
006290         VARYING WS-CHECK-SUB FROM 1 BY 1
006300         UNTIL WS-CHECK-SUB > 10 OR WS-DUP-FOUND.
006310*
006320 D1271-CHECK-ENERGY-ENTRY.
006330     IF SYM-TICKER = WS-ENERGY-ENTRY(WS-CHECK-SUB)
006340         MOVE 'ENERGY          ' TO SYM-CATEGORY
006350         SET WS-DUP-FOUND TO TRUE
006360     END-IF.
006370*
006380 D1280-SCAN-COMMUNICATIONS.
006390     PERFORM D1281-CHECK-COMMUNICATIONS-ENTRY
006400         VARYING WS-CHECK-SUB FROM 1 BY 1
006410         UNTIL WS-CHECK-SUB > 10 OR WS-DUP-FOUND.
006420*
006430 D1281-CHECK-COMMUNICATIONS-ENTRY.
006440     IF SYM-TICKER = WS-COMMUNICATIONS-ENTRY(WS-CHECK-SUB)
006450         MOVE 'COMMUNICATIONS  ' TO SYM-CATEGORY
006460         SET WS-DUP-FOUND TO TRUE
006470     END-IF.
006480*
006490 D1290-SCAN-OTHER.
006500     PERFORM D1291-CHECK-OTHER-ENTRY
006510         VARYING WS-CHECK-SUB FROM 1 BY 1
006520         UNTIL WS-CHECK-SUB > 10 OR WS-DUP-FOUND.
006530*
006540 D1291-CHECK-OTHER-ENTRY.
006550     IF SYM-TICKER = WS-OTHER-ENTRY(WS-CHECK-SUB)
006560         MOVE 'OTHER           ' TO SYM-CATEGORY
006570         SET WS-DUP-FOUND TO TRUE
006580     END-IF.
006590*
006600 D1295-SCAN-MIDCAP.
006610     PERFORM D1296-CHECK-MIDCAP-ENTRY
006620         VARYING WS-CHECK-SUB FROM 1 BY 1
006630         UNTIL WS-CHECK-SUB > 12 OR WS-DUP-FOUND.
006640*
006650 D1296-CHECK-MIDCAP-ENTRY.
006660     IF SYM-TICKER = WS-MIDCAP-ENTRY(WS-CHECK-SUB)
006670         MOVE 'MIDCAP          ' TO SYM-CATEGORY
006680         SET WS-DUP-FOUND TO TRUE
006690     END-IF.
006700*
006710 END PROGRAM SYMBLD.
