000100******************************************************************
000110*                                                                *
000120*    COPYBOOK  TRDREC                                           *
000130*    TRADE RECORD LAYOUT                                         *
000140*                                                                *
000150*    ONE ROW PER CLOSED INTRADAY TRADE WRITTEN BY BKTEST.  THE    *
000160*    TRADELOG FILE IS WRITE-ONLY DURING THE BACKTEST PASS AND     *
000170*    RE-READ, SYMBOL BY SYMBOL, WHEN THE REPORT WRITER PRINTS     *
000180*    THE TOP PERFORMER'S SAMPLE TRADES.                           *
000190*                                                                *
000200******************************************************************
000210* CHANGE LOG                                                     *
000220* 1996-02-05 DJT  ORIGINAL LAYOUT FOR THE INTRADAY TRADE LOG      *
000230* 1996-08-19 DJT  ADDED TRD-EXIT-REASON (REQ. MKT-0651) SO THE    *
000240*                 REPORT COULD EXPLAIN WHY EACH TRADE CLOSED      *
000250* 1999-05-03 SKN  Y2K SWEEP - ENTRY/EXIT DATES CARRY 4-DIGIT      *
000260*                 YEARS ALREADY, NO CHANGE REQUIRED               *
000270******************************************************************
000280*
000290 01  TRD-TRADE-RECORD.
000300     05  TRD-SYMBOL               PIC X(08).
000310     05  TRD-ENTRY-DATE           PIC X(08).
000320     05  TRD-ENTRY-TIME           PIC X(06).
000330     05  TRD-ENTRY-TIME-R REDEFINES TRD-ENTRY-TIME.
000340         10  TRD-ENTRY-HH         PIC 9(02).
000350         10  TRD-ENTRY-MM         PIC 9(02).
000360         10  TRD-ENTRY-SS         PIC 9(02).
000370     05  TRD-ENTRY-PRICE          PIC S9(07)V99.
000380     05  TRD-EXIT-DATE            PIC X(08).
000390     05  TRD-EXIT-TIME            PIC X(06).
000400     05  TRD-EXIT-TIME-R REDEFINES TRD-EXIT-TIME.
000410         10  TRD-EXIT-HH          PIC 9(02).
000420         10  TRD-EXIT-MM          PIC 9(02).
000430         10  TRD-EXIT-SS          PIC 9(02).
000440     05  TRD-EXIT-PRICE           PIC S9(07)V99.
000450     05  TRD-PROFIT-PCT           PIC S9(03)V99.
000460     05  TRD-HOLD-MINUTES         PIC 9(05).
000470     05  TRD-EXIT-REASON          PIC X(13).
000480     05  FILLER                   PIC X(03).
