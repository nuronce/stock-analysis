000100******************************************************************
000110* Author: D J TRENT
000120* Installation: MARKETWATCH DATA SERVICES
000130* Date-Written: 1987-04-20
000140* Purpose: RUN THE PERFORMANCE-ANALYZER INDICATOR PANEL AGAINST
000150*        : A CATEGORY OF SYMBOLS AND PRINT A RANKED REPORT
000160* Tectonics: COBC
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190*-----------------------*
000200 PROGRAM-ID.    ANALRPT.
000210 AUTHOR.        D J TRENT.
000220 INSTALLATION.  MARKETWATCH DATA SERVICES.
000230 DATE-WRITTEN.  1987-04-20.
000240 DATE-COMPILED.
000250 SECURITY.      UNCLASSIFIED.
000260******************************************************************
000270*                      PROGRAM NARRATIVE                         *
000280*                                                                *
000290*  READS THE ONE-LINE PARMCAT CONTROL CARD FOR THE REQUESTED      *
000300*  CATEGORY (OR 'ALL' FOR EVERY SYMBOL ON FILE), THEN WALKS THE   *
000310*  SYMBOL MASTER IN TICKER ORDER.  EACH QUALIFYING SYMBOL IS      *
000320*  MATCHED AGAINST ITS OWN ROWS ON DAILYBARS (BOTH FILES ARE      *
000330*  SORTED BY SYMBOL, SO THIS IS A MATCHED SEQUENTIAL READ).  A    *
000340*  SYMBOL WITH NO DAILYBARS ROWS IS DROPPED SILENTLY.  FOR EACH   *
000350*  SURVIVOR THE FULL INDICATOR PANEL RUNS - DAILY RETURNS, THE    *
000360*  PERFORMANCE-SUMMARY FIGURES, TREND, SMA/EMA/RSI/MACD/          *
000370*  BOLLINGER/ROLLING VOLATILITY - THOUGH ONLY THE PERFORMANCE-    *
000380*  SUMMARY FIGURES ARE PRINTED HERE; THE REST OF THE PANEL IS     *
000390*  CARRIED FOR THE INTRADAY AND SCREENING JOBS THAT SHARE THIS    *
000400*  ANALYSIS CODE.  RESULTS ARE RANKED DESCENDING BY TOTAL RETURN  *
000410*  AND PRINTED TO ANALRPT WITH CATEGORY TOTALS, BEST AND WORST.   *
000420*                                                                *
000430*        INPUT:         PARMCAT   -  REQUESTED CATEGORY CARD     *
000440*        INPUT:         SYMMAST   -  SYMBOL MASTER               *
000450*        INPUT:         DAILYBARS -  DAILY PRICE BAR FILE        *
000460*        OUTPUT:        ANALRPT   -  CATEGORY ANALYSIS REPORT    *
000470*                                                                *
000480******************************************************************
000490*                       CHANGE LOG                               *
000500* 1987-04-20 RLW  ORIGINAL - TOTAL RETURN AND VOLATILITY ONLY     *
000510* 1989-11-08 RLW  ADDED PS-SHARPE (REQ. MKT-0266)                 *
000520* 1992-07-02 DJT  ADDED THE TREND COLUMN FROM THE 20/50-DAY SMA   *
000530*                 COMPARISON (REQ. MKT-0338)                     *
000540* 1994-10-19 DJT  FOLDED IN THE SMA/EMA/RSI/MACD/BOLLINGER/       *
000550*                 VOLATILITY PANEL SHARED WITH THE SCREENING JOB  *
000560*                 SO ONE COPY OF THE INDICATOR MATH IS MAINTAINED *
000570*                 (REQ. MKT-0522)                                *
000580* 1997-10-02 DJT  ADDED THE PARMCAT CONTROL CARD SO A RUN COULD   *
000590*                 BE LIMITED TO ONE SECTOR (REQ. MKT-0702)        *
000600* 1999-04-19 SKN  Y2K SWEEP - NO 2-DIGIT DATE FIELDS ON THIS      *
000610*                 REPORT, NO CHANGE REQUIRED                     *
000620* 2001-08-14 MHL  RAISED THE DAILY-BAR TABLE FROM 2000 TO 3000    *
000630*                 ENTRIES FOR SYMBOLS WITH LONGER HISTORY         *
000640*                 (REQ. MKT-0877)                                *
000650******************************************************************
000660*-----------------------*
000670 ENVIRONMENT DIVISION.
000680*-----------------------*
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720*
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750*
000760     SELECT PARMCAT-FILE ASSIGN TO PARMCAT
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-PARMCAT-STATUS.
000790*
000800     SELECT SYMMAST-FILE ASSIGN TO SYMMAST
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-SYMMAST-STATUS.
000830*
000840     SELECT DAILYBARS-FILE ASSIGN TO DAILYBARS
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS WS-DAILYBARS-STATUS.
000870*
000880     SELECT ANALRPT-FILE ASSIGN TO ANALRPT
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-ANALRPT-STATUS.
000910*
000920*-----------------------*
000930 DATA DIVISION.
000940*-----------------------*
000950 FILE SECTION.
000960*
000970 FD  PARMCAT-FILE
000980     RECORDING MODE IS F.
000990 01  PARMCAT-RECORD                PIC X(16).
001000*
001010 FD  SYMMAST-FILE
001020     RECORDING MODE IS F.
001030     COPY SYMMST.
001040*
001050 FD  DAILYBARS-FILE
001060     RECORDING MODE IS F.
001070     COPY PRCBAR.
001080*
001090 FD  ANALRPT-FILE
001100     RECORDING MODE IS F.
001110 01  ANALRPT-RECORD                PIC X(132).
001120*
001130 WORKING-STORAGE SECTION.
001140*
001150 01  WS-FILE-STATUSES.
001160     05  WS-PARMCAT-STATUS         PIC X(02) VALUE SPACES.
001170     05  WS-SYMMAST-STATUS         PIC X(02) VALUE SPACES.
001180     05  WS-DAILYBARS-STATUS       PIC X(02) VALUE SPACES.
001190     05  WS-DAILYBARS-STATUS-R REDEFINES WS-DAILYBARS-STATUS.
001200         10  WS-DAILYBARS-STATUS-1 PIC X(01).
001210         10  WS-DAILYBARS-STATUS-2 PIC X(01).
001220     05  WS-ANALRPT-STATUS         PIC X(02) VALUE SPACES.
001230     05  FILLER                    PIC X(02) VALUE SPACES.
001240*
001250 01  WS-SWITCHES.
001260     05  WS-SYMMAST-EOF-SW         PIC X(01) VALUE 'N'.
001270         88  WS-SYMMAST-EOF               VALUE 'Y'.
001280     05  WS-DAILYBARS-EOF-SW       PIC X(01) VALUE 'N'.
001290         88  WS-DAILYBARS-EOF              VALUE 'Y'.
001300     05  WS-ALL-CATEGORIES-SW      PIC X(01) VALUE 'Y'.
001310         88  WS-ALL-CATEGORIES             VALUE 'Y'.
001320     05  FILLER                    PIC X(01) VALUE SPACES.
001330*
001340 01  WS-COUNTERS                   COMP.
001350     05  WS-BAR-COUNT              PIC S9(04).
001360     05  WS-RETURN-SUB             PIC S9(04).
001370     05  WS-SMA-WORK-SUB           PIC S9(04).
001380     05  WS-RSI-WORK-SUB           PIC S9(04).
001390     05  WS-EMA-WORK-SUB           PIC S9(04).
001400     05  WS-STDDEV-WORK-SUB        PIC S9(04).
001410     05  WS-RESULT-COUNT           PIC S9(04).
001420     05  WS-SORT-OUTER             PIC S9(04).
001430     05  WS-SORT-INNER             PIC S9(04).
001440     05  WS-PRINT-SUB              PIC S9(04).
001450     05  FILLER                    PIC X(01) DISPLAY VALUE SPACES.
001460*
001470******************************************************************
001480*    REQUESTED-CATEGORY WORK AREA AND THE CURRENT SYMBOL BEING    *
001490*    MATCHED AGAINST DAILYBARS.                                   *
001500******************************************************************
001510 01  WS-REQUEST-CATEGORY           PIC X(16) VALUE SPACES.
001520*
001530 01  WS-CURRENT-SYMBOL             PIC X(08) VALUE SPACES.
001540 01  WS-CURRENT-SYMBOL-R REDEFINES WS-CURRENT-SYMBOL.
001550*    ALTERNATE VIEW USED WHEN A TICKER CARRIES A SHARE-CLASS
001560*    SUFFIX (E.G. BRK.B) ON THE DISPLAYED SYMBOL.
001570     05  WS-CURRENT-SYMBOL-ROOT    PIC X(04).
001580     05  WS-CURRENT-SYMBOL-SUFFIX  PIC X(04).
001590*
001600******************************************************************
001610*    DAILY-BAR WORK TABLE FOR THE SYMBOL CURRENTLY BEING          *
001620*    ANALYZED, PLUS ITS PARALLEL DAILY-RETURN TABLE (R17).  3000  *
001630*    ENTRIES COVERS THE LONGEST HISTORY ON FILE FOR ONE SYMBOL    *
001640*    (SEE THE 2001-08-14 CHANGE LOG ENTRY).                       *
001650******************************************************************
001660 01  WS-DAILY-BAR-TABLE.
001670     05  WS-D-CLOSE OCCURS 3000 TIMES PIC S9(07)V99.
001680     05  WS-D-CLOSE-R REDEFINES WS-D-CLOSE.
001690         10  WS-D-CLOSE-ENTRY OCCURS 3000 TIMES.
001700             15  WS-D-CLOSE-WHOLE  PIC S9(07).
001710             15  WS-D-CLOSE-CENTS  PIC 9(02).
001720     05  FILLER                    PIC X(01) VALUE SPACES.
001730*
001740 01  WS-RETURN-TABLE.
001750     05  WS-D-RETURN OCCURS 3000 TIMES PIC S9(03)V9(04).
001760     05  FILLER                    PIC X(01) VALUE SPACES.
001770*
001780******************************************************************
001790*    SCRATCH USED BY THE SHARED INDICATOR PANEL (R22-R27).  A     *
001800*    SINGLE EMA-OUTPUT TABLE IS REUSED FOR EMA12, THEN EMA26 -    *
001810*    EACH RUN IS COPIED OUT BEFORE THE NEXT ONE OVERWRITES IT.    *
001820******************************************************************
001830 01  WS-EMA-WINDOW                 PIC 9(03) COMP.
001840 01  WS-EMA-OUTPUT.
001850     05  WS-EMA-VALUE OCCURS 3000 TIMES PIC S9(07)V99.
001860     05  FILLER                    PIC X(01) VALUE SPACES.
001870 01  WS-EMA12-TABLE.
001880     05  WS-EMA12-VALUE OCCURS 3000 TIMES PIC S9(07)V99.
001890     05  FILLER                    PIC X(01) VALUE SPACES.
001900 01  WS-EMA26-TABLE.
001910     05  WS-EMA26-VALUE OCCURS 3000 TIMES PIC S9(07)V99.
001920     05  FILLER                    PIC X(01) VALUE SPACES.
001930*
001940 01  WS-COMPUTE-AREA.
001950     05  WS-SMA-WINDOW             PIC 9(03) COMP.
001960     05  WS-SMA-END-INDEX          PIC S9(04) COMP.
001970     05  WS-SMA-SUM                PIC S9(09)V99.
001980     05  WS-SMA-RESULT             PIC S9(07)V99.
001990     05  WS-SMA-20                 PIC S9(07)V99.
002000     05  WS-SMA-50                 PIC S9(07)V99.
002010     05  WS-ALPHA                  PIC S9(01)V9(04).
002020     05  WS-ONE-MINUS-ALPHA        PIC S9(01)V9(04).
002030     05  WS-MACD-CURRENT           PIC S9(05)V9(04).
002040     05  WS-MACD-FINAL             PIC S9(05)V9(04).
002050     05  WS-SIGNAL-CURRENT         PIC S9(05)V9(04).
002060     05  WS-SIGNAL-FINAL           PIC S9(05)V9(04).
002070     05  WS-RSI-GAIN-SUM           PIC S9(07)V99.
002080     05  WS-RSI-LOSS-SUM           PIC S9(07)V99.
002090     05  WS-RSI-AVG-GAIN           PIC S9(05)V99.
002100     05  WS-RSI-AVG-LOSS           PIC S9(05)V99.
002110     05  WS-RSI-RS-RATIO           PIC S9(05)V99.
002120     05  WS-RSI-RESULT             PIC S9(05)V99.
002130     05  WS-DELTA                  PIC S9(05)V99.
002140     05  WS-STDDEV-MEAN            PIC S9(05)V9(04).
002150     05  WS-STDDEV-SQ-DEV-SUM      PIC S9(09)V9(04).
002160     05  WS-STDDEV-VARIANCE        PIC S9(09)V9(04).
002170     05  WS-STDDEV-RESULT          PIC S9(05)V9(04).
002180     05  WS-BOLL-MIDDLE            PIC S9(07)V99.
002190     05  WS-BOLL-WIDTH             PIC S9(07)V99.
002200     05  WS-BOLL-UPPER             PIC S9(07)V99.
002210     05  WS-BOLL-LOWER             PIC S9(07)V99.
002220     05  WS-VOL-20-RESULT          PIC S9(05)V9(04).
002230     05  WS-RETURN-SUM             PIC S9(07)V9(04).
002240     05  WS-RETURN-MEAN            PIC S9(05)V9(04).
002250     05  WS-SHARPE-RESULT          PIC S9(03)V99.
002260     05  FILLER                    PIC X(01) VALUE SPACES.
002270*
002280 01  WS-SQRT-AREA.
002290     05  WS-SQRT-INPUT             PIC S9(09)V9(04).
002300     05  WS-SQRT-GUESS             PIC S9(05)V9(04).
002310     05  WS-SQRT-LAST-GUESS        PIC S9(05)V9(04).
002320     05  WS-SQRT-RESULT            PIC S9(05)V9(04).
002330     05  WS-SQRT-ITER              PIC 9(02) COMP.
002340     05  FILLER                    PIC X(01) VALUE SPACES.
002350*
002360 01  WS-CONSTANT-AREA.
002370     05  WS-SQRT-252               PIC S9(03)V9(04) VALUE 15.8745.
002380     05  WS-ELIGIBLE-BAR-MINIMUM   PIC 9(03) VALUE 2.
002390     05  FILLER                    PIC X(01) VALUE SPACES.
002400*
002410******************************************************************
002420*    SURVIVING-SYMBOL RESULT TABLE.  LEVEL 02 ON THE OCCURS ITEM  *
002430*    LETS THE COPYBOOK'S OWN 05-LEVEL GROUP NEST UNDER IT.        *
002440******************************************************************
002450 01  WS-RESULT-TABLE.
002460     02  WS-RESULT-ROW OCCURS 100 TIMES.
002470         COPY PERSUM.
002480*
002490 01  WS-RESULT-SCRATCH.
002500     05  WS-SCR-SYMBOL             PIC X(08).
002510     05  WS-SCR-TOTAL-RETURN       PIC S9(05)V99.
002520     05  WS-SCR-ANNUAL-VOL         PIC S9(05)V99.
002530     05  WS-SCR-SHARPE             PIC S9(03)V99.
002540     05  WS-SCR-MAX-PRICE          PIC S9(07)V99.
002550     05  WS-SCR-MIN-PRICE          PIC S9(07)V99.
002560     05  WS-SCR-CURRENT-PRICE      PIC S9(07)V99.
002570     05  WS-SCR-TRADING-DAYS       PIC 9(05) COMP.
002580     05  WS-SCR-AVG-DAILY-RET      PIC S9(03)V9(04).
002590     05  WS-SCR-TREND              PIC X(09).
002600     05  FILLER                    PIC X(02).
002610*
002620******************************************************************
002630*    REPORT LINE TEMPLATES - EACH 132 BYTES.                      *
002640******************************************************************
002650 01  WS-RPT-HEADING-1.
002660     05  FILLER                    PIC X(20) VALUE SPACES.
002670     05  FILLER                    PIC X(58) VALUE
002680         'MARKETWATCH DATA SERVICES - CATEGORY ANALYSIS REPORT'.
002690     05  FILLER                    PIC X(54) VALUE SPACES.
002700*
002710 01  WS-RPT-HEADING-2.
002720     05  FILLER                    PIC X(20) VALUE SPACES.
002730     05  FILLER                    PIC X(16) VALUE 'CATEGORY     : '.
002740     05  WS-H2-CATEGORY            PIC X(16).
002750     05  FILLER                    PIC X(80) VALUE SPACES.
002760*
002770 01  WS-RPT-BLANK-LINE.
002780     05  FILLER                    PIC X(132) VALUE SPACES.
002790*
002800 01  WS-RPT-COLUMN-HDR.
002810     05  FILLER                    PIC X(08) VALUE 'SYMBOL'.
002820     05  FILLER                    PIC X(10) VALUE 'RETURN%'.
002830     05  FILLER                    PIC X(10) VALUE 'VOLAT%'.
002840     05  FILLER                    PIC X(08) VALUE 'SHARPE'.
002850     05  FILLER                    PIC X(10) VALUE 'PRICE'.
002860     05  FILLER                    PIC X(10) VALUE 'HIGH'.
002870     05  FILLER                    PIC X(10) VALUE 'LOW'.
002880     05  FILLER                    PIC X(66) VALUE SPACES.
002890*
002900 01  WS-RPT-DETAIL-LINE.
002910     05  WS-D-SYMBOL               PIC X(08).
002920     05  WS-D-RETURN-PCT           PIC ZZZZZ9.99-.
002930     05  WS-D-VOL-PCT              PIC ZZZZZ9.99-.
002940     05  WS-D-SHARPE               PIC ZZZ9.99-.
002950     05  WS-D-PRICE                PIC ZZZZZ9.99-.
002960     05  WS-D-HIGH                 PIC ZZZZZ9.99-.
002970     05  WS-D-LOW                  PIC ZZZZZ9.99-.
002980     05  FILLER                    PIC X(66) VALUE SPACES.
002990*
003000 01  WS-RPT-TOTALS-HDR.
003010     05  FILLER                    PIC X(20) VALUE SPACES.
003020     05  FILLER                    PIC X(30) VALUE
003030         'CATEGORY TOTALS'.
003040     05  FILLER                    PIC X(82) VALUE SPACES.
003050*
003060 01  WS-RPT-TOTALS-LINE.
003070     05  FILLER                    PIC X(20) VALUE SPACES.
003080     05  FILLER                    PIC X(16) VALUE 'AVG RETURN%: '.
003090     05  WS-T-AVG-RETURN           PIC ZZZZZ9.99-.
003100     05  FILLER                    PIC X(04) VALUE SPACES.
003110     05  FILLER                    PIC X(16) VALUE 'AVG VOLAT%: '.
003120     05  WS-T-AVG-VOL              PIC ZZZZZ9.99-.
003130     05  FILLER                    PIC X(04) VALUE SPACES.
003140     05  FILLER                    PIC X(16) VALUE 'AVG SHARPE: '.
003150     05  WS-T-AVG-SHARPE           PIC ZZZ9.99-.
003160     05  FILLER                    PIC X(48) VALUE SPACES.
003170*
003180 01  WS-RPT-BEST-LINE.
003190     05  FILLER                    PIC X(20) VALUE SPACES.
003200     05  FILLER                    PIC X(16) VALUE 'BEST      : '.
003210     05  WS-B-SYMBOL               PIC X(08).
003220     05  FILLER                    PIC X(04) VALUE SPACES.
003230     05  WS-B-RETURN               PIC ZZZZZ9.99-.
003240     05  FILLER                    PIC X(80) VALUE SPACES.
003250*
003260 01  WS-RPT-WORST-LINE.
003270     05  FILLER                    PIC X(20) VALUE SPACES.
003280     05  FILLER                    PIC X(16) VALUE 'WORST     : '.
003290     05  WS-W-SYMBOL               PIC X(08).
003300     05  FILLER                    PIC X(04) VALUE SPACES.
003310     05  WS-W-RETURN               PIC ZZZZZ9.99-.
003320     05  FILLER                    PIC X(80) VALUE SPACES.
003330*
003340 01  WS-RPT-NONE-LINE.
003350     05  FILLER                    PIC X(20) VALUE SPACES.
003360     05  FILLER                    PIC X(40) VALUE
003370         'NO SYMBOLS FOUND FOR THIS CATEGORY'.
003380     05  FILLER                    PIC X(72) VALUE SPACES.
003390*
003400*-----------------------*
003410 PROCEDURE DIVISION.
003420*-----------------------*
003430 A0001-MAIN-PROCESS.
003440*
003450     DISPLAY '--------------------------------------------------'.
003460     DISPLAY 'ANALRPT - PERFORMANCE ANALYZER'.
003470     DISPLAY '--------------------------------------------------'.
003480*
003490     PERFORM B0001-INITIALIZE THRU B0001-EXIT.
003500     PERFORM C1000-CATEGORY-LOOP THRU C1000-EXIT.
003510     PERFORM D1000-RANK-RESULTS THRU D1000-EXIT.
003520     PERFORM D2000-PRINT-CATEGORY-REPORT THRU D2000-EXIT.
003530*
003540     DISPLAY 'ANALRPT - SYMBOLS REPORTED: ' WS-RESULT-COUNT.
003550     DISPLAY '--------------------------------------------------'.
003560*
003570     STOP RUN.
003580*
003590 B0001-INITIALIZE.
003600     PERFORM B1000-SELECT-CATEGORY THRU B1000-EXIT.
003610*
003620     OPEN INPUT SYMMAST-FILE.
003630     IF WS-SYMMAST-STATUS NOT = '00'
003640         DISPLAY 'ANALRPT - ERROR OPENING SYMMAST: '
003650                  WS-SYMMAST-STATUS
003660         STOP RUN
003670     END-IF.
003680*
003690     OPEN INPUT DAILYBARS-FILE.
003700     IF WS-DAILYBARS-STATUS NOT = '00'
003710         DISPLAY 'ANALRPT - ERROR OPENING DAILYBARS: '
003720                  WS-DAILYBARS-STATUS
003730         STOP RUN
003740     END-IF.
003750*
003760     MOVE 0 TO WS-RESULT-COUNT.
003770     PERFORM C0110-READ-DAILYBARS THRU C0110-EXIT.
003780 B0001-EXIT.
003790     EXIT.
003800*
003810 B1000-SELECT-CATEGORY.
003820*
003830*    THE REQUESTED CATEGORY COMES IN ON A ONE-LINE CONTROL CARD -
003840*    BLANK OR 'ALL' MEANS EVERY SYMBOL ON FILE.
003850*
003860     MOVE SPACES TO WS-REQUEST-CATEGORY.
003870     SET WS-ALL-CATEGORIES TO TRUE.
003880*
003890     OPEN INPUT PARMCAT-FILE.
003900     IF WS-PARMCAT-STATUS = '00'
003910         READ PARMCAT-FILE
003920             AT END
003930                 CONTINUE
003940             NOT AT END
003950                 MOVE PARMCAT-RECORD TO WS-REQUEST-CATEGORY
003960         END-READ
003970         CLOSE PARMCAT-FILE
003980     END-IF.
003990*
004000     IF WS-REQUEST-CATEGORY = SPACES
004010         OR WS-REQUEST-CATEGORY = 'ALL'
004020         SET WS-ALL-CATEGORIES TO TRUE
004030     ELSE
004040         MOVE 'N' TO WS-ALL-CATEGORIES-SW
004050     END-IF.
004060*
004070 B1000-EXIT.
004080     EXIT.
004090*
004100 C1000-CATEGORY-LOOP.
004110*
004120     PERFORM C0100-READ-SYMMAST THRU C0100-EXIT.
004130*
004140 C1100-READ-LOOP.
004150     IF WS-SYMMAST-EOF
004160         GO TO C1000-EXIT
004170     END-IF.
004180*
004190     IF WS-ALL-CATEGORIES
004200         OR SYM-CATEGORY-SHORT = WS-REQUEST-CATEGORY(1:8)
004210         MOVE SYM-TICKER TO WS-CURRENT-SYMBOL
004220         PERFORM C1200-LOAD-DAILY-BARS THRU C1200-EXIT
004230         IF WS-BAR-COUNT >= WS-ELIGIBLE-BAR-MINIMUM
004240             PERFORM C2000-ANALYZE-SYMBOL THRU C2000-EXIT
004250         END-IF
004260     END-IF.
004270*
004280     PERFORM C0100-READ-SYMMAST THRU C0100-EXIT.
004290     GO TO C1100-READ-LOOP.
004300*
004310 C0100-READ-SYMMAST.
004320     READ SYMMAST-FILE
004330         AT END
004340             SET WS-SYMMAST-EOF TO TRUE
004350     END-READ.
004360 C0100-EXIT.
004370     EXIT.
004380*
004390 C0110-READ-DAILYBARS.
004400     READ DAILYBARS-FILE
004410         AT END
004420             SET WS-DAILYBARS-EOF TO TRUE
004430     END-READ.
004440 C0110-EXIT.
004450     EXIT.
004460*
004470 C1200-LOAD-DAILY-BARS.
004480*
004490*    R28 - SYMMAST AND DAILYBARS ARE BOTH SORTED BY SYMBOL, SO
004500*    THIS IS A MATCHED SEQUENTIAL READ.  A SYMBOL WITH NO ROWS
004510*    ON DAILYBARS FALLS THROUGH WITH WS-BAR-COUNT AT ZERO AND IS
004520*    DROPPED SILENTLY BY THE CALLER.
004530*
004540     MOVE 0 TO WS-BAR-COUNT.
004550*
004560     PERFORM C1210-SKIP-LEADING-BAR
004570         UNTIL WS-DAILYBARS-EOF
004580         OR PRC-SYMBOL NOT < WS-CURRENT-SYMBOL.
004590*
004600     PERFORM C1220-ACCUMULATE-ONE-BAR
004610         UNTIL WS-DAILYBARS-EOF
004620         OR PRC-SYMBOL NOT = WS-CURRENT-SYMBOL.
004630*
004640 C1200-EXIT.
004650     EXIT.
004660*
004670 C1210-SKIP-LEADING-BAR.
004680     PERFORM C0110-READ-DAILYBARS THRU C0110-EXIT.
004690*
004700 C1220-ACCUMULATE-ONE-BAR.
004710     IF WS-BAR-COUNT < 3000
004720         ADD 1 TO WS-BAR-COUNT
004730         MOVE PRC-CLOSE TO WS-D-CLOSE(WS-BAR-COUNT)
004740     END-IF.
004750     PERFORM C0110-READ-DAILYBARS THRU C0110-EXIT.
004760*
004770 C2000-ANALYZE-SYMBOL.
004780*
004790     PERFORM C2100-COMPUTE-DAILY-RETURNS THRU C2100-EXIT.
004800     PERFORM C2200-COMPUTE-SUMMARY THRU C2200-EXIT.
004810     PERFORM C2300-COMPUTE-TREND THRU C2300-EXIT.
004820*
004830*    THE REST OF THE SHARED INDICATOR PANEL RUNS HERE TOO, EVEN
004840*    THOUGH ONLY THE SUMMARY AND TREND FEED THIS REPORT - THE
004850*    SCREENING JOB THAT SHARES THIS LOGIC PULLS THE REST.
004860*
004870     MOVE 12 TO WS-EMA-WINDOW.
004880     PERFORM X8200-COMPUTE-EMA THRU X8200-EXIT.
004890     PERFORM X8210-COPY-TO-EMA12
004900         VARYING WS-EMA-WORK-SUB FROM 1 BY 1
004910         UNTIL WS-EMA-WORK-SUB > WS-BAR-COUNT.
004920*
004930     MOVE 26 TO WS-EMA-WINDOW.
004940     PERFORM X8200-COMPUTE-EMA THRU X8200-EXIT.
004950     PERFORM X8220-COPY-TO-EMA26
004960         VARYING WS-EMA-WORK-SUB FROM 1 BY 1
004970         UNTIL WS-EMA-WORK-SUB > WS-BAR-COUNT.
004980*
004990     PERFORM X8400-COMPUTE-MACD THRU X8400-EXIT.
005000     PERFORM X8300-COMPUTE-RSI THRU X8300-EXIT.
005010     PERFORM X8500-COMPUTE-BOLLINGER THRU X8500-EXIT.
005020     PERFORM X8600-COMPUTE-VOLATILITY THRU X8600-EXIT.
005030*
005040     PERFORM C2400-ADD-RESULT-ROW THRU C2400-EXIT.
005050*
005060 C2000-EXIT.
005070     EXIT.
005080*
005090 C2100-COMPUTE-DAILY-RETURNS.
005100*
005110*    R17 - RET%[I] = (CLOSE[I]/CLOSE[I-1] - 1) * 100, UNDEFINED
005120*    FOR THE FIRST BAR.  WS-D-RETURN(1) IS NEVER SET.
005130*
005140     PERFORM C2110-COMPUTE-ONE-RETURN
005150         VARYING WS-RETURN-SUB FROM 2 BY 1
005160         UNTIL WS-RETURN-SUB > WS-BAR-COUNT.
005170 C2100-EXIT.
005180     EXIT.
005190*
005200 C2110-COMPUTE-ONE-RETURN.
005210     COMPUTE WS-D-RETURN(WS-RETURN-SUB) ROUNDED =
005220         (WS-D-CLOSE(WS-RETURN-SUB) /
005230          WS-D-CLOSE(WS-RETURN-SUB - 1) - 1) * 100.
005240*
005250 C2200-COMPUTE-SUMMARY.
005260*
005270*    R18 - TOTAL RETURN.
005280     COMPUTE WS-SCR-TOTAL-RETURN ROUNDED =
005290         (WS-D-CLOSE(WS-BAR-COUNT) - WS-D-CLOSE(1)) /
005300          WS-D-CLOSE(1) * 100.
005310*
005320*    R19/R20 - ANNUALIZED VOLATILITY AND SHARPE FROM ALL DAILY
005330*    RETURNS (INDEX 2 THROUGH WS-BAR-COUNT).
005340*
005350     MOVE 0 TO WS-RETURN-SUM.
005360     PERFORM C2120-SUM-ONE-RETURN
005370         VARYING WS-RETURN-SUB FROM 2 BY 1
005380         UNTIL WS-RETURN-SUB > WS-BAR-COUNT.
005390     COMPUTE WS-RETURN-MEAN ROUNDED =
005400         WS-RETURN-SUM / (WS-BAR-COUNT - 1).
005410*
005420     MOVE 0 TO WS-SQRT-INPUT.
005430     PERFORM C2130-SUM-ONE-SQ-DEV
005440         VARYING WS-RETURN-SUB FROM 2 BY 1
005450         UNTIL WS-RETURN-SUB > WS-BAR-COUNT.
005460*
005470     IF WS-BAR-COUNT < 3
005480         MOVE 0 TO WS-SCR-ANNUAL-VOL WS-SCR-SHARPE
005490     ELSE
005500         COMPUTE WS-SQRT-INPUT ROUNDED =
005510             WS-SQRT-INPUT / (WS-BAR-COUNT - 2)
005520         PERFORM X9000-SQUARE-ROOT THRU X9000-EXIT
005530         IF WS-SQRT-RESULT = 0
005540             MOVE 0 TO WS-SCR-ANNUAL-VOL WS-SCR-SHARPE
005550         ELSE
005560             COMPUTE WS-SCR-ANNUAL-VOL ROUNDED =
005570                 WS-SQRT-RESULT * WS-SQRT-252
005580             COMPUTE WS-SCR-SHARPE ROUNDED =
005590                 (WS-RETURN-MEAN / WS-SQRT-RESULT) * WS-SQRT-252
005600         END-IF
005610     END-IF.
005620*
005630*    R21 - PRICE EXTREMES, BAR COUNT, MEAN DAILY RETURN.
005640     MOVE WS-D-CLOSE(1) TO WS-SCR-MAX-PRICE.
005650     MOVE WS-D-CLOSE(1) TO WS-SCR-MIN-PRICE.
005660     PERFORM C2140-CHECK-ONE-EXTREME
005670         VARYING WS-RETURN-SUB FROM 1 BY 1
005680         UNTIL WS-RETURN-SUB > WS-BAR-COUNT.
005690     MOVE WS-D-CLOSE(WS-BAR-COUNT) TO WS-SCR-CURRENT-PRICE.
005700     MOVE WS-BAR-COUNT             TO WS-SCR-TRADING-DAYS.
005710     MOVE WS-RETURN-MEAN           TO WS-SCR-AVG-DAILY-RET.
005720*
005730 C2200-EXIT.
005740     EXIT.
005750*
005760 C2120-SUM-ONE-RETURN.
005770     ADD WS-D-RETURN(WS-RETURN-SUB) TO WS-RETURN-SUM.
005780*
005790 C2130-SUM-ONE-SQ-DEV.
005800     COMPUTE WS-DELTA =
005810         WS-D-RETURN(WS-RETURN-SUB) - WS-RETURN-MEAN.
005820     COMPUTE WS-SQRT-INPUT =
005830         WS-SQRT-INPUT + (WS-DELTA * WS-DELTA).
005840*
005850 C2140-CHECK-ONE-EXTREME.
005860     IF WS-D-CLOSE(WS-RETURN-SUB) > WS-SCR-MAX-PRICE
005870         MOVE WS-D-CLOSE(WS-RETURN-SUB) TO WS-SCR-MAX-PRICE
005880     END-IF.
005890     IF WS-D-CLOSE(WS-RETURN-SUB) < WS-SCR-MIN-PRICE
005900         MOVE WS-D-CLOSE(WS-RETURN-SUB) TO WS-SCR-MIN-PRICE
005910     END-IF.
005920*
005930 C2300-COMPUTE-TREND.
005940*
005950*    R22 - 20-BAR SMA VS 50-BAR SMA ON THE FINAL BAR.
005960*
005970     MOVE 20 TO WS-SMA-WINDOW.
005980     MOVE WS-BAR-COUNT TO WS-SMA-END-INDEX.
005990     PERFORM X8100-COMPUTE-SMA THRU X8100-EXIT.
006000     MOVE WS-SMA-RESULT TO WS-SMA-20.
006010*
006020     MOVE 50 TO WS-SMA-WINDOW.
006030     MOVE WS-BAR-COUNT TO WS-SMA-END-INDEX.
006040     PERFORM X8100-COMPUTE-SMA THRU X8100-EXIT.
006050     MOVE WS-SMA-RESULT TO WS-SMA-50.
006060*
006070     EVALUATE TRUE
006080         WHEN WS-SMA-20 > WS-SMA-50
006090             MOVE 'UPTREND  ' TO WS-SCR-TREND
006100         WHEN WS-SMA-20 < WS-SMA-50
006110             MOVE 'DOWNTREND' TO WS-SCR-TREND
006120         WHEN OTHER
006130             MOVE 'NEUTRAL  ' TO WS-SCR-TREND
006140     END-EVALUATE.
006150*
006160 C2300-EXIT.
006170     EXIT.
006180*
006190 X8100-COMPUTE-SMA.
006200*
006210*    R23 - GENERIC TRAILING SMA.  CALLER SETS WS-SMA-WINDOW AND
006220*    WS-SMA-END-INDEX; UNDEFINED (NOT ENOUGH HISTORY) RETURNS
006230*    THE FINAL CLOSE RATHER THAN A BOGUS PARTIAL AVERAGE.
006240*
006250     IF WS-SMA-END-INDEX < WS-SMA-WINDOW
006260         MOVE WS-D-CLOSE(WS-SMA-END-INDEX) TO WS-SMA-RESULT
006270     ELSE
006280         MOVE 0 TO WS-SMA-SUM
006290         PERFORM X8110-SUM-ONE-SMA-BAR
006300             VARYING WS-SMA-WORK-SUB
006310             FROM (WS-SMA-END-INDEX - WS-SMA-WINDOW + 1) BY 1
006320             UNTIL WS-SMA-WORK-SUB > WS-SMA-END-INDEX
006330         COMPUTE WS-SMA-RESULT ROUNDED =
006340             WS-SMA-SUM / WS-SMA-WINDOW
006350     END-IF.
006360 X8100-EXIT.
006370     EXIT.
006380*
006390 X8110-SUM-ONE-SMA-BAR.
006400     ADD WS-D-CLOSE(WS-SMA-WORK-SUB) TO WS-SMA-SUM.
006410*
006420 X8200-COMPUTE-EMA.
006430*
006440*    R24 - FULL-SERIES EMA OVER WS-D-CLOSE, WINDOW IN
006450*    WS-EMA-WINDOW.  EMA[1] = CLOSE[1]; EMA[I] = CLOSE[I] * ALPHA
006460*    + EMA[I-1] * (1 - ALPHA).
006470*
006480     COMPUTE WS-ALPHA ROUNDED = 2 / (WS-EMA-WINDOW + 1).
006490     COMPUTE WS-ONE-MINUS-ALPHA = 1 - WS-ALPHA.
006500     MOVE WS-D-CLOSE(1) TO WS-EMA-VALUE(1).
006510*
006520     PERFORM X8210-COMPUTE-ONE-EMA-BAR
006530         VARYING WS-EMA-WORK-SUB FROM 2 BY 1
006540         UNTIL WS-EMA-WORK-SUB > WS-BAR-COUNT.
006550 X8200-EXIT.
006560     EXIT.
006570*
006580 X8210-COMPUTE-ONE-EMA-BAR.
006590     COMPUTE WS-EMA-VALUE(WS-EMA-WORK-SUB) ROUNDED =
006600         WS-D-CLOSE(WS-EMA-WORK-SUB) * WS-ALPHA +
006610         WS-EMA-VALUE(WS-EMA-WORK-SUB - 1) * WS-ONE-MINUS-ALPHA.
006620*
006630 X8210-COPY-TO-EMA12.
006640     MOVE WS-EMA-VALUE(WS-EMA-WORK-SUB)
006650         TO WS-EMA12-VALUE(WS-EMA-WORK-SUB).
006660*
006670 X8220-COPY-TO-EMA26.
006680     MOVE WS-EMA-VALUE(WS-EMA-WORK-SUB)
006690         TO WS-EMA26-VALUE(WS-EMA-WORK-SUB).
006700*
006710 X8300-COMPUTE-RSI.
006720*
006730*    R9 (RESTATED FOR THE ANALYSIS PANEL) - 14-BAR RSI AS OF THE
006740*    FINAL BAR ONLY.  UNDEFINED (FEWER THAN 15 BARS) IS ZERO.
006750*
006760     IF WS-BAR-COUNT < 15
006770         MOVE 0 TO WS-RSI-RESULT
006780     ELSE
006790         MOVE 0 TO WS-RSI-GAIN-SUM WS-RSI-LOSS-SUM
006800         PERFORM X8310-SUM-ONE-GAIN-LOSS
006810             VARYING WS-RSI-WORK-SUB
006820             FROM (WS-BAR-COUNT - 13) BY 1
006830             UNTIL WS-RSI-WORK-SUB > WS-BAR-COUNT
006840         COMPUTE WS-RSI-AVG-GAIN ROUNDED = WS-RSI-GAIN-SUM / 14
006850         COMPUTE WS-RSI-AVG-LOSS ROUNDED = WS-RSI-LOSS-SUM / 14
006860         IF WS-RSI-AVG-LOSS = 0
006870             MOVE 100 TO WS-RSI-RESULT
006880         ELSE
006890             COMPUTE WS-RSI-RS-RATIO =
006900                 WS-RSI-AVG-GAIN / WS-RSI-AVG-LOSS
006910             COMPUTE WS-RSI-RESULT ROUNDED =
006920                 100 - (100 / (1 + WS-RSI-RS-RATIO))
006930         END-IF
006940     END-IF.
006950 X8300-EXIT.
006960     EXIT.
006970*
006980 X8310-SUM-ONE-GAIN-LOSS.
006990     COMPUTE WS-DELTA =
007000         WS-D-CLOSE(WS-RSI-WORK-SUB) -
007010         WS-D-CLOSE(WS-RSI-WORK-SUB - 1).
007020     IF WS-DELTA > 0
007030         ADD WS-DELTA TO WS-RSI-GAIN-SUM
007040     ELSE
007050         COMPUTE WS-RSI-LOSS-SUM = WS-RSI-LOSS-SUM - WS-DELTA
007060     END-IF.
007070*
007080 X8400-COMPUTE-MACD.
007090*
007100*    R25 - MACD LINE = EMA12 - EMA26 AT EACH BAR; THE SIGNAL IS
007110*    A 9-BAR EMA OF THE MACD LINE, SEEDED WITH THE FIRST MACD
007120*    VALUE.  ONLY THE FINAL MACD AND SIGNAL VALUES ARE KEPT.
007130*
007140     COMPUTE WS-MACD-CURRENT =
007150         WS-EMA12-VALUE(1) - WS-EMA26-VALUE(1).
007160     MOVE WS-MACD-CURRENT TO WS-SIGNAL-CURRENT.
007170*
007180     COMPUTE WS-ALPHA ROUNDED = 2 / (9 + 1).
007190     COMPUTE WS-ONE-MINUS-ALPHA = 1 - WS-ALPHA.
007200*
007210     PERFORM X8410-ROLL-ONE-MACD-BAR
007220         VARYING WS-EMA-WORK-SUB FROM 2 BY 1
007230         UNTIL WS-EMA-WORK-SUB > WS-BAR-COUNT.
007240*
007250     MOVE WS-MACD-CURRENT   TO WS-MACD-FINAL.
007260     MOVE WS-SIGNAL-CURRENT TO WS-SIGNAL-FINAL.
007270 X8400-EXIT.
007280     EXIT.
007290*
007300 X8410-ROLL-ONE-MACD-BAR.
007310     COMPUTE WS-MACD-CURRENT =
007320         WS-EMA12-VALUE(WS-EMA-WORK-SUB) -
007330         WS-EMA26-VALUE(WS-EMA-WORK-SUB).
007340     COMPUTE WS-SIGNAL-CURRENT ROUNDED =
007350         WS-MACD-CURRENT * WS-ALPHA +
007360         WS-SIGNAL-CURRENT * WS-ONE-MINUS-ALPHA.
007370*
007380 X8500-COMPUTE-BOLLINGER.
007390*
007400*    R26 - MIDDLE = SMA(20); WIDTH = SAMPLE STD-DEV OF CLOSE
007410*    OVER 20 BARS * 2.0; UPPER/LOWER = MIDDLE +/- WIDTH.
007420*
007430     MOVE 20 TO WS-SMA-WINDOW.
007440     MOVE WS-BAR-COUNT TO WS-SMA-END-INDEX.
007450     PERFORM X8100-COMPUTE-SMA THRU X8100-EXIT.
007460     MOVE WS-SMA-RESULT TO WS-BOLL-MIDDLE.
007470*
007480     IF WS-BAR-COUNT < 21
007490         MOVE 0 TO WS-BOLL-WIDTH
007500     ELSE
007510         MOVE WS-SMA-RESULT TO WS-STDDEV-MEAN
007520         MOVE 0 TO WS-SQRT-INPUT
007530         PERFORM X8510-SUM-ONE-CLOSE-SQ-DEV
007540             VARYING WS-STDDEV-WORK-SUB
007550             FROM (WS-BAR-COUNT - 19) BY 1
007560             UNTIL WS-STDDEV-WORK-SUB > WS-BAR-COUNT
007570         COMPUTE WS-SQRT-INPUT ROUNDED = WS-SQRT-INPUT / 19
007580         PERFORM X9000-SQUARE-ROOT THRU X9000-EXIT
007590         COMPUTE WS-BOLL-WIDTH ROUNDED = WS-SQRT-RESULT * 2
007600     END-IF.
007610*
007620     COMPUTE WS-BOLL-UPPER = WS-BOLL-MIDDLE + WS-BOLL-WIDTH.
007630     COMPUTE WS-BOLL-LOWER = WS-BOLL-MIDDLE - WS-BOLL-WIDTH.
007640 X8500-EXIT.
007650     EXIT.
007660*
007670 X8510-SUM-ONE-CLOSE-SQ-DEV.
007680     COMPUTE WS-DELTA =
007690         WS-D-CLOSE(WS-STDDEV-WORK-SUB) - WS-STDDEV-MEAN.
007700     COMPUTE WS-SQRT-INPUT =
007710         WS-SQRT-INPUT + (WS-DELTA * WS-DELTA).
007720*
007730 X8600-COMPUTE-VOLATILITY.
007740*
007750*    R27 - ROLLING 20-BAR STD-DEV OF DAILY % RETURNS (NO SQRT-252
007760*    MULTIPLIER - THIS IS THE RAW ROLLING FIGURE, NOT ANNUALIZED).
007770*
007780     IF WS-BAR-COUNT < 21
007790         MOVE 0 TO WS-VOL-20-RESULT
007800     ELSE
007810         MOVE 0 TO WS-RETURN-SUM
007820         PERFORM X8610-SUM-ONE-WINDOW-RETURN
007830             VARYING WS-STDDEV-WORK-SUB
007840             FROM (WS-BAR-COUNT - 19) BY 1
007850             UNTIL WS-STDDEV-WORK-SUB > WS-BAR-COUNT
007860         COMPUTE WS-STDDEV-MEAN ROUNDED = WS-RETURN-SUM / 20
007870         MOVE 0 TO WS-SQRT-INPUT
007880         PERFORM X8620-SUM-ONE-RETURN-SQ-DEV
007890             VARYING WS-STDDEV-WORK-SUB
007900             FROM (WS-BAR-COUNT - 19) BY 1
007910             UNTIL WS-STDDEV-WORK-SUB > WS-BAR-COUNT
007920         COMPUTE WS-SQRT-INPUT ROUNDED = WS-SQRT-INPUT / 19
007930         PERFORM X9000-SQUARE-ROOT THRU X9000-EXIT
007940         MOVE WS-SQRT-RESULT TO WS-VOL-20-RESULT
007950     END-IF.
007960 X8600-EXIT.
007970     EXIT.
007980*
007990 X8610-SUM-ONE-WINDOW-RETURN.
008000     ADD WS-D-RETURN(WS-STDDEV-WORK-SUB) TO WS-RETURN-SUM.
008010*
008020 X8620-SUM-ONE-RETURN-SQ-DEV.
008030     COMPUTE WS-DELTA =
008040         WS-D-RETURN(WS-STDDEV-WORK-SUB) - WS-STDDEV-MEAN.
008050     COMPUTE WS-SQRT-INPUT =
008060         WS-SQRT-INPUT + (WS-DELTA * WS-DELTA).
008070*
008080 X9000-SQUARE-ROOT.
008090*
008100*    NEWTON'S METHOD - TEN ITERATIONS, NO INTRINSIC FUNCTION.
008110*
008120     IF WS-SQRT-INPUT <= 0
008130         MOVE 0 TO WS-SQRT-RESULT
008140         GO TO X9000-EXIT
008150     END-IF.
008160*
008170     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
008180     MOVE 1 TO WS-SQRT-ITER.
008190*
008200 X9010-ITERATE.
008210     MOVE WS-SQRT-GUESS TO WS-SQRT-LAST-GUESS.
008220     COMPUTE WS-SQRT-GUESS ROUNDED =
008230         (WS-SQRT-LAST-GUESS + WS-SQRT-INPUT / WS-SQRT-LAST-GUESS)
008240         / 2.
008250     ADD 1 TO WS-SQRT-ITER.
008260     IF WS-SQRT-ITER <= 10
008270         GO TO X9010-ITERATE
008280     END-IF.
008290*
008300     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
008310 X9000-EXIT.
008320     EXIT.
008330*
008340 C2400-ADD-RESULT-ROW.
008350     IF WS-RESULT-COUNT < 100
008360         ADD 1 TO WS-RESULT-COUNT
008370         MOVE WS-CURRENT-SYMBOL TO
008380             PS-SYMBOL(WS-RESULT-COUNT)
008390         MOVE WS-SCR-TOTAL-RETURN TO
008400             PS-TOTAL-RETURN(WS-RESULT-COUNT)
008410         MOVE WS-SCR-ANNUAL-VOL TO
008420             PS-ANNUAL-VOL(WS-RESULT-COUNT)
008430         MOVE WS-SCR-SHARPE TO
008440             PS-SHARPE(WS-RESULT-COUNT)
008450         MOVE WS-SCR-MAX-PRICE TO
008460             PS-MAX-PRICE(WS-RESULT-COUNT)
008470         MOVE WS-SCR-MIN-PRICE TO
008480             PS-MIN-PRICE(WS-RESULT-COUNT)
008490         MOVE WS-SCR-CURRENT-PRICE TO
008500             PS-CURRENT-PRICE(WS-RESULT-COUNT)
008510         MOVE WS-SCR-TRADING-DAYS TO
008520             PS-TRADING-DAYS(WS-RESULT-COUNT)
008530         MOVE WS-SCR-AVG-DAILY-RET TO
008540             PS-AVG-DAILY-RET(WS-RESULT-COUNT)
008550         MOVE WS-SCR-TREND TO
008560             PS-TREND(WS-RESULT-COUNT)
008570     END-IF.
008580 C2400-EXIT.
008590     EXIT.
008600*
008610 C1000-EXIT.
008620     CLOSE SYMMAST-FILE.
008630     CLOSE DAILYBARS-FILE.
008640*
008650 D1000-RANK-RESULTS.
008660*
008670*    R29 - DESCENDING STRAIGHT INSERTION SORT BY TOTAL RETURN.
008680*
008690     PERFORM D1100-SORT-ONE-PASS
008700         VARYING WS-SORT-OUTER FROM 2 BY 1
008710         UNTIL WS-SORT-OUTER > WS-RESULT-COUNT.
008720 D1000-EXIT.
008730     EXIT.
008740*
008750 D1100-SORT-ONE-PASS.
008760     MOVE WS-SORT-OUTER TO WS-SORT-INNER.
008770     PERFORM D1150-SWAP-ROWS
008780         UNTIL WS-SORT-INNER NOT > 1
008790         OR PS-TOTAL-RETURN(WS-SORT-INNER) NOT >
008800            PS-TOTAL-RETURN(WS-SORT-INNER - 1).
008810*
008820 D1150-SWAP-ROWS.
008830     MOVE PS-SUMMARY-ENTRY(WS-SORT-INNER)     TO WS-RESULT-SCRATCH.
008840     MOVE PS-SUMMARY-ENTRY(WS-SORT-INNER - 1)
008850          TO PS-SUMMARY-ENTRY(WS-SORT-INNER).
008860     MOVE WS-RESULT-SCRATCH
008870          TO PS-SUMMARY-ENTRY(WS-SORT-INNER - 1).
008880     SUBTRACT 1 FROM WS-SORT-INNER.
008890*
008900 D2000-PRINT-CATEGORY-REPORT.
008910*
008920     OPEN OUTPUT ANALRPT-FILE.
008930     IF WS-ANALRPT-STATUS NOT = '00'
008940         DISPLAY 'ANALRPT - ERROR OPENING ANALRPT: '
008950                  WS-ANALRPT-STATUS
008960         STOP RUN
008970     END-IF.
008980*
008990     PERFORM D2100-WRITE-HEADINGS THRU D2100-EXIT.
009000*
009010     IF WS-RESULT-COUNT = 0
009020         WRITE ANALRPT-RECORD FROM WS-RPT-NONE-LINE
009030     ELSE
009040         PERFORM D2200-WRITE-DETAIL-LINES THRU D2200-EXIT
009050         PERFORM D2300-WRITE-CATEGORY-TOTALS THRU D2300-EXIT
009060     END-IF.
009070*
009080     CLOSE ANALRPT-FILE.
009090 D2000-EXIT.
009100     EXIT.
009110*
009120 D2100-WRITE-HEADINGS.
009130     WRITE ANALRPT-RECORD FROM WS-RPT-HEADING-1.
009140*
009150     IF WS-ALL-CATEGORIES
009160         MOVE 'ALL CACHED STOCKS' TO WS-H2-CATEGORY
009170     ELSE
009180         MOVE WS-REQUEST-CATEGORY TO WS-H2-CATEGORY
009190     END-IF.
009200     WRITE ANALRPT-RECORD FROM WS-RPT-HEADING-2.
009210     WRITE ANALRPT-RECORD FROM WS-RPT-BLANK-LINE.
009220     WRITE ANALRPT-RECORD FROM WS-RPT-COLUMN-HDR.
009230 D2100-EXIT.
009240     EXIT.
009250*
009260 D2200-WRITE-DETAIL-LINES.
009270     PERFORM D2210-WRITE-ONE-ROW
009280         VARYING WS-PRINT-SUB FROM 1 BY 1
009290         UNTIL WS-PRINT-SUB > WS-RESULT-COUNT.
009300     WRITE ANALRPT-RECORD FROM WS-RPT-BLANK-LINE.
009310 D2200-EXIT.
009320     EXIT.
009330*
009340 D2210-WRITE-ONE-ROW.
009350     MOVE PS-SYMBOL(WS-PRINT-SUB)       TO WS-D-SYMBOL.
009360     MOVE PS-TOTAL-RETURN(WS-PRINT-SUB) TO WS-D-RETURN-PCT.
009370     MOVE PS-ANNUAL-VOL(WS-PRINT-SUB)   TO WS-D-VOL-PCT.
009380     MOVE PS-SHARPE(WS-PRINT-SUB)       TO WS-D-SHARPE.
009390     MOVE PS-CURRENT-PRICE(WS-PRINT-SUB) TO WS-D-PRICE.
009400     MOVE PS-MAX-PRICE(WS-PRINT-SUB)    TO WS-D-HIGH.
009410     MOVE PS-MIN-PRICE(WS-PRINT-SUB)    TO WS-D-LOW.
009420     WRITE ANALRPT-RECORD FROM WS-RPT-DETAIL-LINE.
009430*
009440 D2300-WRITE-CATEGORY-TOTALS.
009450*
009460     WRITE ANALRPT-RECORD FROM WS-RPT-TOTALS-HDR.
009470*
009480     MOVE 0 TO WS-RETURN-SUM.
009490     PERFORM D2310-SUM-ONE-RETURN
009500         VARYING WS-PRINT-SUB FROM 1 BY 1
009510         UNTIL WS-PRINT-SUB > WS-RESULT-COUNT.
009520     COMPUTE WS-T-AVG-RETURN ROUNDED =
009530         WS-RETURN-SUM / WS-RESULT-COUNT.
009540*
009550     MOVE 0 TO WS-RETURN-SUM.
009560     PERFORM D2320-SUM-ONE-VOL
009570         VARYING WS-PRINT-SUB FROM 1 BY 1
009580         UNTIL WS-PRINT-SUB > WS-RESULT-COUNT.
009590     COMPUTE WS-T-AVG-VOL ROUNDED =
009600         WS-RETURN-SUM / WS-RESULT-COUNT.
009610*
009620     MOVE 0 TO WS-RETURN-SUM.
009630     PERFORM D2330-SUM-ONE-SHARPE
009640         VARYING WS-PRINT-SUB FROM 1 BY 1
009650         UNTIL WS-PRINT-SUB > WS-RESULT-COUNT.
009660     COMPUTE WS-T-AVG-SHARPE ROUNDED =
009670         WS-RETURN-SUM / WS-RESULT-COUNT.
009680*
009690     WRITE ANALRPT-RECORD FROM WS-RPT-TOTALS-LINE.
009700*
009710*    R29 - BEST IS THE FIRST ROW, WORST THE LAST, AFTER RANKING.
009720     MOVE PS-SYMBOL(1)              TO WS-B-SYMBOL.
009730     MOVE PS-TOTAL-RETURN(1)        TO WS-B-RETURN.
009740     WRITE ANALRPT-RECORD FROM WS-RPT-BEST-LINE.
009750*
009760     MOVE PS-SYMBOL(WS-RESULT-COUNT)       TO WS-W-SYMBOL.
009770     MOVE PS-TOTAL-RETURN(WS-RESULT-COUNT)  TO WS-W-RETURN.
009780     WRITE ANALRPT-RECORD FROM WS-RPT-WORST-LINE.
009790*
009800 D2300-EXIT.
009810     EXIT.
009820*
009830 D2310-SUM-ONE-RETURN.
009840     ADD PS-TOTAL-RETURN(WS-PRINT-SUB) TO WS-RETURN-SUM.
009850*
009860 D2320-SUM-ONE-VOL.
009870     ADD PS-ANNUAL-VOL(WS-PRINT-SUB) TO WS-RETURN-SUM.
009880*
009890 D2330-SUM-ONE-SHARPE.
009900     ADD PS-SHARPE(WS-PRINT-SUB) TO WS-RETURN-SUM.
009910*
009920 END PROGRAM ANALRPT.
