000100******************************************************************
000110*                                                                *
000120*    COPYBOOK  PRCBAR                                           *
000130*    PRICE-BAR RECORD LAYOUT                                     *
000140*                                                                *
000150*    ONE ROW PER TRADED BAR FOR A SINGLE SYMBOL.  USED BY THE     *
000160*    DAILYBARS FILE (ONE ROW PER TRADING DAY) AND BY THE          *
000170*    MINBARS FILE (ONE ROW PER ONE-MINUTE BAR).  ON A DAILY       *
000180*    BAR PRC-TIME IS ALWAYS 000000.  ROWS ARRIVE IN ASCENDING     *
000190*    SYMBOL/DATE/TIME SEQUENCE - NO RE-SORT IS DONE HERE.         *
000200*                                                                *
000210******************************************************************
000220* CHANGE LOG                                                     *
000230* 1984-02-09 RLW  ORIGINAL LAYOUT FOR THE DAILY CLOSE FEED        *
000240* 1987-11-03 RLW  ADDED PRC-VOLUME (REQ. MKT-0231)                *
000250* 1991-06-17 DJT  WIDENED PRC-VOLUME TO 9(12), OLD FEED OVERFLOWED*
000260* 1996-01-22 DJT  ADDED DATE/TIME REDEFINES FOR THE NEW INTRADAY  *
000270*                 FEED (MINBARS) - REQ. MKT-0644                 *
000280* 1999-03-30 SKN  Y2K - CONFIRMED PRC-DATE CARRIES A 4-DIGIT YEAR *
000290******************************************************************
000300*
000310 01  PRC-BAR-RECORD.
000320     05  PRC-SYMBOL              PIC X(08).
000330     05  PRC-DATE                PIC X(08).
000340     05  PRC-DATE-R REDEFINES PRC-DATE.
000350         10  PRC-DATE-YYYY       PIC 9(04).
000360         10  PRC-DATE-MM         PIC 9(02).
000370         10  PRC-DATE-DD         PIC 9(02).
000380     05  PRC-TIME                PIC X(06).
000390     05  PRC-TIME-R REDEFINES PRC-TIME.
000400         10  PRC-TIME-HH         PIC 9(02).
000410         10  PRC-TIME-MM         PIC 9(02).
000420         10  PRC-TIME-SS         PIC 9(02).
000430     05  PRC-OPEN                PIC S9(07)V99.
000440     05  PRC-HIGH                PIC S9(07)V99.
000450     05  PRC-LOW                 PIC S9(07)V99.
000460     05  PRC-CLOSE               PIC S9(07)V99.
000470     05  PRC-VOLUME              PIC 9(12).
000480     05  FILLER                  PIC X(04).
