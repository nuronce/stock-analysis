000100******************************************************************
000110*                                                                *
000120*    COPYBOOK  DAYPAT                                           *
000130*    DAILY-PATTERN RECORD LAYOUT                                  *
000140*                                                                *
000150*    ONE ROW PER SYMBOL THAT TRNPAT FOUND FIT TO TRADE.  THIS IS  *
000160*    THE "TRAINED ALGORITHM" FILE - IT REPLACES THE OLD CACHE     *
000170*    FILE AND IS READ BACK IN BY BKTEST ON THE NEXT RUN.  IF      *
000180*    TRAINED IS MISSING OR EMPTY THE BACKTEST JOB HAS NOTHING TO  *
000190*    REPLAY AND TRNPAT MUST BE RUN FIRST.                         *
000200*                                                                *
000210******************************************************************
000220* CHANGE LOG                                                     *
000230* 1993-02-22 DJT  ORIGINAL LAYOUT FOR THE TRAINED-SYMBOL FILE     *
000240* 1997-07-11 DJT  ADDED PAT-CURRENT-PRICE SO THE REPORT COULD     *
000250*                 SHOW THE LAST CLOSE WITHOUT RE-READING DAILYBARS*
000260* 1999-04-19 SKN  Y2K SWEEP - NO 2-DIGIT DATE FIELDS HERE, NO     *
000270*                 CHANGE REQUIRED                                 *
000280******************************************************************
000290*
000300 01  PAT-PATTERN-RECORD.
000310     05  PAT-SYMBOL               PIC X(08).
000320     05  PAT-TREND-20D            PIC S9(03)V99.
000330     05  PAT-ANNUAL-VOL           PIC S9(03)V9(04).
000340     05  PAT-UPTREND-FLAG         PIC X(01).
000350         88  PAT-IS-UPTREND             VALUE 'Y'.
000360         88  PAT-IS-NOT-UPTREND         VALUE 'N'.
000370     05  PAT-AVG-DAILY-RANGE      PIC S9(03)V99.
000380     05  PAT-WIN-RATE             PIC S9(03)V99.
000390     05  PAT-CURRENT-PRICE        PIC S9(07)V99.
000400     05  PAT-CURRENT-PRICE-R REDEFINES PAT-CURRENT-PRICE.
000410         10  PAT-PRICE-WHOLE      PIC S9(07).
000420         10  PAT-PRICE-CENTS      PIC 9(02).
000430     05  FILLER                   PIC X(02).
